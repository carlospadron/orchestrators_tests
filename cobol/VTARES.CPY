000100*-----------------------------------------------------------------
000200*    VTARES.CPY
000300*    LAYOUT DEL REGISTRO RESUMEN POR CATEGORIA Y LINEAS DE
000400*    IMPRESION DEL INFORME DE METRICAS DE LA CORRIDA
000500*-----------------------------------------------------------------
000600*    HISTORIA DE CAMBIOS
000700*    04/03/86 RGA  VTA-005 ALTA DEL LAYOUT, REEMPLAZA RESUMEN.CPY
000800*    18/07/87 NBE  VTA-012 AJUSTE DE WS-RES-CATEGORIA A 14 POSIC.
000900*    30/07/90 CPE  VTA-028 AGREGADO DE LINEAS DE METRICAS CORRIDA
001000*    05/09/92 CPE  VTA-039 ALTA DE WS-LIN-CALIDAD (PORCENTAJE)
001100*    14/07/94 RGA  VTA-049 AJUSTE DE ANCHO DE WS-LIN-INGRESOS-N
001200*    19/08/98 SUR  Y2K-005 AMPLIACION DE CONTADORES A 9 DIGITOS
001300*    11/01/99 NBE  Y2K-005 PRUEBAS DE REGRESION FIN DE SIGLO
001400*    14/02/03 RBA  VTA-072 AJUSTE DE PROMEDIO-VENTA A 2 DECIMALES
001500*    09/05/05 NBE  VTA-084 AGREGADO DEL LISTADO POR CATEGORIA
001600*    14/11/06 LMO  VTA-090 FILLER DE WS-REG-RESUMEN-CAT A 8 POSIC.
001700*    30/03/08 RBA  VTA-095 REVISION GENERAL DE LINEAS DE IMPRESION
001800*-----------------------------------------------------------------
001900*    REGISTRO RESUMEN QUE ALIMENTA TRANSACTION-SUMMARY, UN
002000*    REGISTRO POR CATEGORIA, YA ORDENADOS (3000-ORDENAR-
002100*    CATEGORIAS DE ETLVENTA) ANTES DE ESCRIBIRSE EN 3100-3110
002200 01  WS-REG-RESUMEN-CAT.
002300     05  WS-RES-CATEGORIA           PIC X(14).
002400*    TOTAL DE TRANSACCIONES Y DE UNIDADES DE LA CATEGORIA,
002500*    ACUMULADOS EN 2600-ACUMULAR-CATEGORIA DE ETLVENTA
002600     05  WS-RES-TOT-TRANSAC         PIC S9(09).
002700     05  WS-RES-TOT-INGRESOS        PIC S9(11)V99.
002800*    PROMEDIO DE VENTA DE LA CATEGORIA (REGLA R7), CALCULADO
002900*    EN 3110-ESCRIBIR-UN-RESUMEN COMO INGRESOS / TRANSACCIONES
003000     05  WS-RES-PROMEDIO-VENTA      PIC S9(09)V99.
003100     05  WS-RES-TOT-CANTIDAD        PIC S9(09).
003200*    RELLENO AMPLIADO EN VTA-090 PARA FUTURAS METRICAS SIN
003300*    CORRER EL RESTO DEL REGISTRO RESUMEN
003400     05  FILLER                     PIC X(08).
003500*-----------------------------------------------------------------
003600*    LINEAS DE IMPRESION DEL INFORME DE METRICAS (4100-4200)
003700*-----------------------------------------------------------------
003800*    TODAS LAS LINEAS DE ESTE GRUPO REDEFINEN EL MISMO ANCHO DE
003900*    60 POSICIONES QUE WS-LIN-SEPARADOR, PARA QUE EL BORDE DEL
004000*    INFORME CIERRE PAREJO SIN IMPORTAR CUAL LINEA SE MUESTRE
004100 01  WS-LINEA-INFORME.
004200     05  WS-LIN-SEPARADOR           PIC X(60) VALUE ALL '-'.
004300
004400*    CANTIDAD DE FILAS LEIDAS DEL ARCHIVO DE ENTRADA (EXTRACT,
004500*    CONTADOR WS-CONT-EXTRAIDOS DE ETLVENTA)
004600     05  WS-LIN-EXTRAIDAS.
004700         10  FILLER                 PIC X(19)
004800                 VALUE 'Filas extraidas:   '.
004900         10  WS-LIN-EXTRAIDAS-N     PIC ZZZ,ZZ9.
005000         10  FILLER                 PIC X(38) VALUE SPACES.
005100
005200*    CANTIDAD DE FILAS QUE PASARON TRANSFORM SIN SER RECHAZADAS
005300*    NI DESCARTADAS POR DUPLICADO (WS-CONT-TRANSFORMADOS)
005400     05  WS-LIN-TRANSFORM.
005500         10  FILLER                 PIC X(19)
005600                 VALUE 'Filas transformadas'.
005700         10  WS-LIN-TRANSFORM-N     PIC ZZZ,ZZ9.
005800         10  FILLER                 PIC X(38) VALUE SPACES.
005900
006000*    CANTIDAD DE FILAS DESCARTADAS, YA SEA POR DUPLICADO (R1) O
006100*    POR RECHAZO DE VALDATOS (R2/R3), SUMADAS EN 2200-VALIDAR-
006200*    REGISTRO DE ETLVENTA
006300     05  WS-LIN-DESCARTADAS.
006400         10  FILLER                 PIC X(19)
006500                 VALUE 'Filas descartadas: '.
006600         10  WS-LIN-DESCARTADAS-N   PIC ZZZ,ZZ9.
006700         10  FILLER                 PIC X(38) VALUE SPACES.
006800
006900*    PORCENTAJE DE CALIDAD DE DATOS (REGLA R8), CALCULADO EN
007000*    4000-CALCULAR-METRICAS COMO TRANSFORMADAS / EXTRAIDAS
007100     05  WS-LIN-CALIDAD.
007200         10  FILLER                 PIC X(19)
007300                 VALUE 'Calidad de datos:  '.
007400         10  WS-LIN-CALIDAD-N       PIC ZZ9.99.
007500         10  FILLER                 PIC X(01) VALUE '%'.
007600         10  FILLER                 PIC X(36) VALUE SPACES.
007700
007800*    CANTIDAD DE CATEGORIAS DISTINTAS VISTAS EN LA CORRIDA
007900*    (WS-CANT-CATEGORIAS, LIMITE DE LA TABLA WS-TAB-RESUMEN)
008000     05  WS-LIN-CATEGORIAS.
008100         10  FILLER                 PIC X(19)
008200                 VALUE 'Categorias:        '.
008300         10  WS-LIN-CATEGORIAS-N    PIC ZZ9.
008400         10  FILLER                 PIC X(38) VALUE SPACES.
008500
008600*    INGRESO TOTAL DE LA CORRIDA (REGLA R9), SUMA DE TODOS LOS
008700*    WS-RES-TOT-INGRESOS ESCRITOS EN 3110-ESCRIBIR-UN-RESUMEN
008800     05  WS-LIN-INGRESOS.
008900         10  FILLER                 PIC X(19)
009000                 VALUE 'Ingresos totales:  '.
009100         10  WS-LIN-INGRESOS-N      PIC Z,ZZZ,ZZZ,ZZ9.99.
009200         10  FILLER                 PIC X(24) VALUE SPACES.
009300
009400*    PROMEDIO DE LOS PROMEDIOS DE CATEGORIA (REGLA R10), NO EL
009500*    PROMEDIO DE TODAS LAS TRANSACCIONES INDIVIDUALES
009600     05  WS-LIN-PROMEDIO.
009700         10  FILLER                 PIC X(19)
009800                 VALUE 'Ticket promedio:   '.
009900         10  WS-LIN-PROMEDIO-N      PIC Z,ZZZ,ZZ9.99.
010000         10  FILLER                 PIC X(26) VALUE SPACES.
010100
010200*    TOTAL DE TRANSACCIONES TRANSFORMADAS, REPETIDO AL PIE DEL
010300*    INFORME DE METRICAS COMO CIERRE DEL BLOQUE; NO ES UN NUEVO
010400*    CONTADOR, ES UNA COPIA EDITADA DE WS-CONT-TRANSFORMADOS
010500     05  WS-LIN-TOT-TRANSAC.
010600         10  FILLER                 PIC X(19)
010700                 VALUE 'Total transacciones'.
010800         10  WS-LIN-TOT-TRANSAC-N   PIC ZZZ,ZZ9.
010900         10  FILLER                 PIC X(38) VALUE SPACES.
011000*-----------------------------------------------------------------
011100*    LINEA DEL LISTADO POR CATEGORIA (4200-MOSTRAR-RESUMEN-CAT)
011200*-----------------------------------------------------------------
011300*    UNA LINEA POR CATEGORIA, YA ORDENADAS ALFABETICAMENTE POR
011400*    3000-ORDENAR-CATEGORIAS; REPITE LOS MISMOS CAMPOS DEL
011500*    REGISTRO RESUMEN PERO CON EDICION PARA CONSOLA (VTA-084)
011600     05  WS-LIN-CAT-DETALLE.
011700*        NOMBRE DE LA CATEGORIA, SIN EDITAR (YA VIENE A 14 POSIC.
011800*        DESDE WS-VTA-CATEGORIA, NO HACE FALTA REDUCIR NI ALINEAR)
011900         10  WS-LIN-CAT-NOMBRE      PIC X(14).
012000         10  FILLER                 PIC X(02) VALUE SPACES.
012100*        TOTAL DE TRANSACCIONES DE LA CATEGORIA, CON COMAS DE
012200*        MILLAR PARA FACILITAR LA LECTURA EN PANTALLA
012300         10  WS-LIN-CAT-TRANSAC     PIC ZZZ,ZZ9.
012400         10  FILLER                 PIC X(02) VALUE SPACES.
012500         10  WS-LIN-CAT-INGRESOS    PIC Z,ZZZ,ZZ9.99.
012600         10  FILLER                 PIC X(02) VALUE SPACES.
012700*        PROMEDIO DE VENTA DE LA CATEGORIA, MISMO CALCULO QUE
012800*        WS-RES-PROMEDIO-VENTA PERO EDITADO PARA CONSOLA
012900         10  WS-LIN-CAT-PROMEDIO    PIC ZZ,ZZ9.99.
013000         10  FILLER                 PIC X(02) VALUE SPACES.
013100         10  WS-LIN-CAT-CANTIDAD    PIC ZZZ,ZZ9.
013200*        RELLENO DE CIERRE DE LA LINEA, AJUSTADO PARA QUE EL
013300*        ANCHO TOTAL COINCIDA CON EL DE WS-LIN-SEPARADOR
013400         10  FILLER                 PIC X(07) VALUE SPACES.
