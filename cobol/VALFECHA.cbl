000100*-----------------------------------------------------------------
000200*    VALFECHA
000300*    VALIDACION Y DERIVACION DE LA FECHA DE LA TRANSACCION DE
000400*    VENTA: CALCULA ANIO, MES, NOMBRE DEL DIA DE LA SEMANA (POR
000500*    EL METODO DE ZELLER) Y EL INDICADOR DE FIN DE SEMANA PARA EL
000600*    PROCESO 2400-DERIVAR-FECHA DE ETLVENTA (REGLA R4).
000700*-----------------------------------------------------------------
000800*    HISTORIA DE CAMBIOS
000900*    02/04/86 SUR  VTA-006 ALTA DEL PROGRAMA (VALIDA RANGO FECHA)
001000*    19/09/87 RGA  VTA-014 CORRECCION DE ANIOS BISIESTOS
001100*    18/07/88 NBE  VTA-016 AJUSTE DE LA TABLA DE NOMBRES DE DIA
001200*    03/02/90 NBE  VTA-026 ALTA DEL CALCULO DEL DIA DE LA SEMANA
001300*    05/09/92 CPE  VTA-040 REVISION DEL METODO DE ZELLER
001400*    21/05/93 CPE  VTA-041 ALTA DEL INDICADOR DE FIN DE SEMANA
001500*    19/08/98 SUR  Y2K-004 AMPLIACION DE LK-FEC-ANIO A 4 DIGITOS
001600*    11/01/99 RGA  Y2K-004 PRUEBAS DE REGRESION FIN DE SIGLO
001700*    14/02/03 RBA  VTA-071 TABLA DE NOMBRES DE DIA POR FILLER/
001800*                          REDEFINES EN LUGAR DE EVALUATE
001900*    09/05/05 NBE  VTA-084 AJUSTE DEL MARGEN DE VALIDACION DE MES
002000*    14/11/06 LMO  VTA-088 AREA DE ZELLER A NIVEL 77
002100*    30/03/08 RBA  VTA-097 REVISION GENERAL DEL CALCULO DE ZELLER
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. VALFECHA.
002500*    AUTOR ORIGINAL; LAS REVISIONES POSTERIORES QUEDAN ANOTADAS
002600*    EN LA HISTORIA DE CAMBIOS DE ARRIBA, NO AQUI
002700 AUTHOR. SENEN URDANETA.
002800 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA VENTAS.
002900 DATE-WRITTEN. 02/04/1986.
003000 DATE-COMPILED.
003100 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500*    CLASE-DIGITOS QUEDA DISPONIBLE PARA PRUEBAS DE CONTENIDO,
003600*    AUNQUE HOY LA VALIDACION DE FECHA ES TODA POR RANGO NUMERICO
003700 SPECIAL-NAMES.
003800     CLASS CLASE-DIGITOS IS '0' THRU '9'.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*    ESTE PROGRAMA NO ABRE ARCHIVOS PROPIOS; TRABAJA SOLO SOBRE
004200*    EL AREA QUE RECIBE EN LA LINKAGE SECTION DE MAS ABAJO
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500*    TABLA DE NOMBRES DE DIA (H=0 SABADO ... H=6 VIERNES)
004600*    ARMADA CON FILLER+REDEFINES, SEGUN COSTUMBRE DEL AREA
004700*-----------------------------------------------------------------
004800*    EL METODO DE ZELLER NUMERA LOS DIAS EMPEZANDO EN SABADO;
004900*    EL ORDEN DE LOS FILLER SIGUE ESE NUMERO, NO EL CALENDARIO
005000*    DE LUNES A DOMINGO, PARA QUE EL OCCURS (H+1) SEA DIRECTO
005100 01  WS-TAB-DIAS-VALORES.
005200     05  FILLER                     PIC X(09) VALUE 'Saturday '.
005300     05  FILLER                     PIC X(09) VALUE 'Sunday   '.
005400     05  FILLER                     PIC X(09) VALUE 'Monday   '.
005500     05  FILLER                     PIC X(09) VALUE 'Tuesday  '.
005600     05  FILLER                     PIC X(09) VALUE 'Wednesday'.
005700     05  FILLER                     PIC X(09) VALUE 'Thursday '.
005800     05  FILLER                     PIC X(09) VALUE 'Friday   '.
005900*    VISTA OCCURS DE LA MISMA TABLA, PARA PODER INDEXAR POR
006000*    WS-ZEL-H + 1 EN 2300-CALC-DIA-SEMANA (VTA-071)
006100 01  WS-TAB-DIAS REDEFINES WS-TAB-DIAS-VALORES.
006200     05  WS-DIA-NOMBRE OCCURS 7 TIMES
006300                                     PIC X(09).
006400*-----------------------------------------------------------------
006500*    AREA DE TRABAJO DEL CALCULO DE ZELLER
006600*-----------------------------------------------------------------
006700*    ANIO EN VISTA COMPLETA Y EN VISTA PARTIDA SIGLO/ANIO-CORTO,
006800*    QUE ES COMO LA FORMULA CLASICA DE ZELLER LA NECESITA (J Y K)
006900 01  WS-ZEL-ANIO-COMPLETO            PIC 9(04).
007000 01  WS-ZEL-ANIO-PARTES REDEFINES
007100     WS-ZEL-ANIO-COMPLETO.
007200     05  WS-ZEL-SIGLO               PIC 9(02).
007300     05  WS-ZEL-ANIO-CORTO          PIC 9(02).
007400*    CAMPOS DE TRABAJO A NIVEL 77, SEGUN COSTUMBRE DEL AREA PARA
007500*    VARIABLES INDEPENDIENTES ENTRE SI (VTA-088)
007600*    Q = DIA DEL MES; M = MES AJUSTADO (ENERO/FEBRERO PASAN A
007700*    13/14 DEL ANIO ANTERIOR); J Y K SALEN DE WS-ZEL-ANIO-PARTES
007800 77  WS-ZEL-Q                       PIC 9(02)  COMP.
007900 77  WS-ZEL-M                       PIC 9(02)  COMP.
008000 77  WS-ZEL-ANIO-AJ                 PIC 9(04)  COMP.
008100 77  WS-ZEL-J                       PIC 9(02)  COMP.
008200 77  WS-ZEL-K                       PIC 9(02)  COMP.
008300*    TERMINOS INTERMEDIOS DE LA FORMULA, CADA UNO EN SU PROPIO
008400*    CAMPO PARA QUE EL COMPUTE DE WS-ZEL-SUMA-ALT SEA LEGIBLE
008500 77  WS-ZEL-TERM-1                  PIC 9(04)  COMP.
008600 77  WS-ZEL-TERM-K4                 PIC 9(02)  COMP.
008700 77  WS-ZEL-TERM-J4                 PIC 9(02)  COMP.
008800*    SUMA DE ZELLER, EN VISTA SIGNADA (PARA EL COMPUTE) Y EN
008900*    VISTA SIN SIGNO REDEFINIDA (PARA EL DIVIDE POR 7 DE ABAJO)
009000 01  WS-ZEL-SUMA-SIGNED              PIC S9(05) COMP.
009100 01  WS-ZEL-SUMA-ALT REDEFINES
009200     WS-ZEL-SUMA-SIGNED              PIC 9(05).
009300 77  WS-ZEL-COCIENTE                 PIC 9(05)  COMP.
009400*    RESTO DE DIVIDIR LA SUMA POR 7; ES EL H DE LA FORMULA Y
009500*    EL SUBINDICE (MAS 1) DE WS-DIA-NOMBRE
009600 77  WS-ZEL-H                        PIC 9(01)  COMP.
009700*-----------------------------------------------------------------
009800 LINKAGE SECTION.
009900*    CONTRATO DE ENTRADA/SALIDA UNICO (NO SE DIVIDE EN LK-
010000*    ENTRADA/LK-SALIDA COMO VALDATOS, PORQUE LOS CAMPOS DE
010100*    SALIDA SE ARMAN SOBRE EL MISMO GRUPO QUE LA FECHA DE ENTRADA
010200 01  LK-DATOS-FECHA.
010300*    ANIO, MES Y DIA DE LA TRANSACCION, TAL COMO LOS PASA
010400*    2400-DERIVAR-FECHA DE ETLVENTA DESDE WS-VTA-FEC-ANIO/MES/DIA
010500     05  LK-FEC-ANIO                PIC 9(04).
010600     05  LK-FEC-MES                 PIC 9(02).
010700     05  LK-FEC-DIA                 PIC 9(02).
010800*    NOMBRE DEL DIA DE LA SEMANA EN INGLES, YA QUE ASI VIENE EL
010900*    RESTO DEL ARCHIVO DE ORIGEN (NOMBRES DE CATEGORIA, ETC.)
011000     05  LK-DIA-SEMANA-O            PIC X(09).
011100*    BANDERA DE FIN DE SEMANA PARA LA REGLA R4; SOLO TIENE
011200*    SENTIDO SI LK-FECHA-VALIDA QUEDO EN 'S'
011300     05  LK-FIN-SEMANA-O            PIC X(01).
011400         88  LK-ES-FIN-SEMANA           VALUE 'Y'.
011500         88  LK-NO-FIN-SEMANA           VALUE 'N'.
011600*    INDICADOR DE FECHA VALIDA/INVALIDA; ETLVENTA LO REVISA EN
011700*    2200-VALIDAR-REGISTRO PARA DECIDIR SI RECHAZA LA FILA
011800     05  LK-VALIDACION-O            PIC X(01).
011900         88  LK-FECHA-VALIDA            VALUE 'S'.
012000         88  LK-FECHA-INVALIDA          VALUE 'N'.
012100*-----------------------------------------------------------------
012200 PROCEDURE DIVISION USING LK-DATOS-FECHA.
012300*-----------------------------------------------------------------
012400*    PONE LOS CAMPOS DE SALIDA EN SU ESTADO POR DEFECTO ANTES DE
012500*    TOCAR NADA DE LA FECHA DE ENTRADA
012600     PERFORM 1000-INICIAR-PROGRAMA
012700        THRU 1000-INICIAR-PROGRAMA-FIN.
012800
012900*    VALIDACION DE RANGO BASICO (MES 1-12, DIA 1-31)
013000     PERFORM 2000-VALIDAR-FECHA
013100        THRU 2000-VALIDAR-FECHA-FIN.
013200
013300*    EL DIA DE LA SEMANA SOLO SE CALCULA SI LA FECHA PASO EL
013400*    RANGO BASICO; UNA FECHA INVALIDA SALE SIN DIA NI BANDERA
013500     IF LK-FECHA-VALIDA
013600        PERFORM 2300-CALC-DIA-SEMANA
013700           THRU 2300-CALC-DIA-SEMANA-FIN
013800     END-IF.
013900
014000     EXIT PROGRAM.
014100*-----------------------------------------------------------------
014200*    1000-INICIAR-PROGRAMA - LA FECHA ENTRA EN ESTADO VALIDO POR
014300*    DEFECTO, IGUAL QUE EL REGISTRO EN VALDATOS
014400*-----------------------------------------------------------------
014500 1000-INICIAR-PROGRAMA.
014600
014700*    NOMBRE DE DIA EN BLANCO HASTA QUE 2300 LO LLENE
014800     MOVE SPACES TO LK-DIA-SEMANA-O.
014900*    SE ASUME QUE NO ES FIN DE SEMANA MIENTRAS NO SE CALCULE
015000     MOVE 'N' TO LK-FIN-SEMANA-O.
015100*    LA FECHA ENTRA VALIDA; 2000-VALIDAR-FECHA LA INVALIDA SI
015200*    NO PASA EL RANGO BASICO DE MES/DIA
015300     MOVE 'S' TO LK-VALIDACION-O.
015400
015500 1000-INICIAR-PROGRAMA-FIN.
015600     EXIT.
015700*-----------------------------------------------------------------
015800 2000-VALIDAR-FECHA.
015900
016000*    RANGO BASICO, NO SE VALIDA DIA CONTRA EL MES (VTA-006)
016100     IF LK-FEC-MES < 1 OR LK-FEC-MES > 12
016200        MOVE 'N' TO LK-VALIDACION-O
016300     END-IF.
016400
016500*    31 ES EL TOPE PARA CUALQUIER MES; ACEPTAR UN DIA QUE NO
016600*    EXISTE EN UN MES CORTO QUEDA FUERA DE ALCANCE (VTA-084)
016700     IF LK-FEC-DIA < 1 OR LK-FEC-DIA > 31
016800        MOVE 'N' TO LK-VALIDACION-O
016900     END-IF.
017000
017100 2000-VALIDAR-FECHA-FIN.
017200*    AMBAS PRUEBAS PUEDEN DEJAR LA FECHA INVALIDA POR MOTIVOS
017300*    DISTINTOS; EL LLAMADOR SOLO VE EL INDICADOR, NO EL MOTIVO
017400     EXIT.
017500*-----------------------------------------------------------------
017600*    2300-CALC-DIA-SEMANA - METODO DE ZELLER (CONGRUENCIA)
017700*    ENERO Y FEBRERO SE TRATAN COMO MESES 13 Y 14 DEL ANIO
017800*    ANTERIOR, SEGUN EL METODO CLASICO.  H=0 ES SABADO.
017900*-----------------------------------------------------------------
018000 2300-CALC-DIA-SEMANA.
018100
018200*    EL DIA DEL MES ENTRA DIRECTO A LA FORMULA, SIN AJUSTE
018300     MOVE LK-FEC-DIA TO WS-ZEL-Q.
018400
018500*    AJUSTE DE ENERO/FEBRERO; LOS DEMAS MESES PASAN SIN CAMBIO
018600     IF LK-FEC-MES < 3
018700        COMPUTE WS-ZEL-M = LK-FEC-MES + 12
018800        COMPUTE WS-ZEL-ANIO-AJ = LK-FEC-ANIO - 1
018900     ELSE
019000*        MARZO EN ADELANTE NO NECESITA AJUSTE DE MES NI ANIO
019100        MOVE LK-FEC-MES TO WS-ZEL-M
019200        MOVE LK-FEC-ANIO TO WS-ZEL-ANIO-AJ
019300     END-IF.
019400
019500*    EL MOVE A WS-ZEL-ANIO-COMPLETO DISPARA LA REDEFINES, QUE
019600*    PARTE EL ANIO AJUSTADO EN SIGLO (J) Y ANIO-CORTO (K)
019700     MOVE WS-ZEL-ANIO-AJ TO WS-ZEL-ANIO-COMPLETO.
019800     MOVE WS-ZEL-SIGLO TO WS-ZEL-J.
019900     MOVE WS-ZEL-ANIO-CORTO TO WS-ZEL-K.
020000
020100*    TERMINOS DE LA FORMULA CLASICA DE ZELLER, CADA UNO EN SU
020200*    PROPIO CAMPO 77 PARA QUE EL COMPUTE DE ABAJO QUEDE CLARO
020300     COMPUTE WS-ZEL-TERM-1 =
020400             (13 * (WS-ZEL-M + 1)) / 5.
020500*    DIVISION ENTERA, SIN DECIMALES, TAL COMO LO PIDE LA FORMULA
020600     COMPUTE WS-ZEL-TERM-K4 = WS-ZEL-K / 4.
020700     COMPUTE WS-ZEL-TERM-J4 = WS-ZEL-J / 4.
020800
020900*    SUMA DE ZELLER; SE GUARDA EN LA VISTA REDEFINIDA SIN SIGNO
021000*    PORQUE EL DIVIDE DE ABAJO NECESITA UN RESTO SIN SIGNO
021100     COMPUTE WS-ZEL-SUMA-ALT =
021200             WS-ZEL-Q + WS-ZEL-TERM-1 + WS-ZEL-K +
021300             WS-ZEL-TERM-K4 + WS-ZEL-TERM-J4 + (5 * WS-ZEL-J).
021400
021500*    EL RESTO DE DIVIDIR POR 7 ES EL H DE LA FORMULA (0=SABADO)
021600*    EL COCIENTE DE ESTA DIVISION NO SE USA PARA NADA MAS QUE
021700*    CUMPLIR LA SINTAXIS DEL DIVIDE; SOLO IMPORTA EL RESTO
021800     DIVIDE WS-ZEL-SUMA-ALT BY 7
021900        GIVING WS-ZEL-COCIENTE REMAINDER WS-ZEL-H.
022000
022100*    SE SUMA 1 PORQUE LA TABLA OCCURS EMPIEZA EN EL SUBINDICE 1,
022200*    NO EN EL 0 QUE USA LA FORMULA DE ZELLER PARA SABADO
022300     MOVE WS-DIA-NOMBRE (WS-ZEL-H + 1) TO LK-DIA-SEMANA-O.
022400
022500*    H=0 ES SABADO Y H=1 ES DOMINGO; AMBOS SON FIN DE SEMANA
022600*    PARA LA REGLA R4 (VTA-041)
022700     IF WS-ZEL-H = 0 OR WS-ZEL-H = 1
022800*        SABADO O DOMINGO
022900        MOVE 'Y' TO LK-FIN-SEMANA-O
023000     ELSE
023100*        LUNES A VIERNES
023200        MOVE 'N' TO LK-FIN-SEMANA-O
023300     END-IF.
023400
023500 2300-CALC-DIA-SEMANA-FIN.
023600     EXIT.
023700*-----------------------------------------------------------------
023800 END PROGRAM VALFECHA.
