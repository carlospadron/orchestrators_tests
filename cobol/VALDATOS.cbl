000100*-----------------------------------------------------------------
000200*    VALDATOS
000300*    VALIDACION DE CAMPOS OBLIGATORIOS Y DE VALIDEZ DE IMPORTE
000400*    Y CANTIDAD DE LA TRANSACCION DE VENTA, LLAMADO DESDE EL
000500*    PROCESO 2200-VALIDAR-REGISTRO DE ETLVENTA (REGLAS R2/R3).
000600*-----------------------------------------------------------------
000700*    HISTORIA DE CAMBIOS
000800*    15/03/86 SUR  VTA-007 ALTA DEL PROGRAMA, REEMPLAZA MAESTARJ
000900*    08/10/87 RGA  VTA-015 ALTA DE VALIDACION DE CAMPOS EN BLANCO
001000*    19/09/88 NBE  VTA-017 AJUSTE DEL TEXTO DE MOTIVOS DE ERROR
001100*    25/01/90 NBE  VTA-025 ALTA DE VALIDACION DE IMPORTE/CANTIDAD
001200*    05/09/92 CPE  VTA-039 CLASE CLASE-DIGITOS DE SOLO DIAGNOSTICO
001300*    14/07/94 CPE  VTA-048 DESGLOSE DEL CODIGO DE ERROR EN RANGOS
001400*    19/08/98 SUR  Y2K-004 REVISION GENERAL, SIN CAMBIOS DE LAYOUT
001500*    11/01/99 RGA  Y2K-004 PRUEBAS DE REGRESION FIN DE SIGLO
001600*    14/02/03 RBA  VTA-071 ALTA DE CONTADORES DE ERROR POR TIPO
001700*    09/05/05 NBE  VTA-085 AJUSTE DE LK-DES-ERROR-O A 40 POSIC.
001800*    14/11/06 LMO  VTA-088 CONTADORES DE ERROR A NIVEL 77
001900*    30/03/08 RBA  VTA-096 REVISION GENERAL DE PARRAFOS DE RECHAZO
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. VALDATOS.
002300*    AUTOR ORIGINAL DEL PROGRAMA; LAS REVISIONES POSTERIORES DEL
002400*    AREA QUEDAN REGISTRADAS EN LA HISTORIA DE CAMBIOS DE ARRIBA
002500 AUTHOR. SENEN URDANETA.
002600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA VENTAS.
002700 DATE-WRITTEN. 15/03/1986.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300*    CLASE-DIGITOS QUEDA DECLARADA DESDE VTA-039 PARA EVENTUALES
003400*    PRUEBAS DE CONTENIDO NUMERICO POR CLASS; HOY NO LA USA
003500*    NINGUN PARRAFO PORQUE LAS PRUEBAS SON TODAS POR REDEFINES
003600 SPECIAL-NAMES.
003700     CLASS CLASE-DIGITOS IS '0' THRU '9'.
003800*-----------------------------------------------------------------
003900*    ESTE PROGRAMA NO ABRE ARCHIVOS PROPIOS; TODO LO QUE NECESITA
004000*    LLEGA POR LA LINKAGE SECTION DESDE EL CALL DE ETLVENTA
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400*    CONTADORES DE ERROR POR TIPO (VTA-071), DE SOLO DIAGNOSTICO,
004500*    A NIVEL 77 POR SER CONTADORES INDEPENDIENTES ENTRE SI
004600*-----------------------------------------------------------------
004700*    CUENTA RECHAZOS POR ID-TRANSAC, ID-CLIENTE O IMPORTE EN
004800*    BLANCO (REGLA R2), SIN DISTINGUIR ENTRE LOS TRES MOTIVOS
004900 77  WS-CONT-ERR-OBLIGATORIO        PIC 9(05)  COMP.
005000*    CUENTA RECHAZOS POR TOTAL-AMOUNT MENOR O IGUAL A CERO
005100*    (REGLA R3); SOLO SE INCREMENTA SI EL CAMPO NO VENIA EN
005200*    BLANCO, PORQUE ESE CASO YA LO CUENTA EL CONTADOR ANTERIOR
005300 77  WS-CONT-ERR-IMPORTE            PIC 9(05)  COMP.
005400*    CUENTA RECHAZOS POR QUANTITY MENOR O IGUAL A CERO (R3),
005500*    MISMO CRITERIO DE EXCLUSION QUE WS-CONT-ERR-IMPORTE
005600 77  WS-CONT-ERR-CANTIDAD           PIC 9(05)  COMP.
005700*-----------------------------------------------------------------
005800*    CODIGO DE ERROR DE SALIDA, CON VISTA NUMERICA PARA PROBAR
005900*    RANGOS (10-19 OBLIGATORIO, 20-29 IMPORTE, 30-39 CANTIDAD)
006000*-----------------------------------------------------------------
006100*    VISTA ALFA ES LA QUE SE MUEVE A LK-COD-ERROR-O; LA VISTA
006200*    NUMERICA REDEFINIDA SOLO SE USA DENTRO DEL EVALUATE DE
006300*    2050-RECHAZAR-REGISTRO PARA EL DESGLOSE POR RANGOS (VTA-048)
006400 01  WS-COD-ERROR-ALFA               PIC X(02) VALUE '00'.
006500*    '00' ES EL VALOR DE ARRANQUE (REGISTRO SIN ERROR TODAVIA);
006600*    LOS PARRAFOS DE VALIDACION LO SOBRESCRIBEN ANTES DE LLAMAR
006700*    A 2050-RECHAZAR-REGISTRO
006800 01  WS-COD-ERROR-NUM REDEFINES
006900     WS-COD-ERROR-ALFA               PIC 9(02).
007000*-----------------------------------------------------------------
007100 LINKAGE SECTION.
007200*-----------------------------------------------------------------
007300*    CONTRATO LK-ENTRADA/LK-SALIDA, IGUAL AL DE LAS DEMAS
007400*    RUTINAS CALLED DEL AREA (ANTES MAESTARJ, AHORA VALDATOS)
007500 01  LK-DATOS-VALIDAR.
007600*    EL GRUPO DE ENTRADA SOLO LLEVA LOS CAMPOS QUE ESTA RUTINA
007700*    NECESITA VALIDAR, NO EL REGISTRO COMPLETO DE WS-REG-VENTA
007800     05  LK-ENTRADA.
007900         10  LK-ENT-ID-TRANSAC      PIC X(11).
008000         10  LK-ENT-ID-CLIENTE      PIC X(10).
008100*        IMPORTE EN VISTA ALFA (TAL COMO VIENE DEL ARCHIVO) Y EN
008200*        VISTA NUMERICA REDEFINIDA, PARA PROBAR > CERO (REGLA R3)
008300         10  LK-ENT-IMPORTE-ALFA    PIC X(09).
008400         10  LK-ENT-IMPORTE-NUM REDEFINES
008500             LK-ENT-IMPORTE-ALFA    PIC S9(07)V99.
008600*        CANTIDAD EN VISTA ALFA Y NUMERICA REDEFINIDA, MISMA
008700*        TECNICA QUE EL IMPORTE DE ARRIBA
008800         10  LK-ENT-CANTIDAD-ALFA   PIC X(04).
008900         10  LK-ENT-CANTIDAD-NUM REDEFINES
009000             LK-ENT-CANTIDAD-ALFA   PIC S9(04).
009100     05  LK-SALIDA.
009200*        INDICADOR DE RESULTADO Y SU PAR DE 88-NIVELES, PROBADOS
009300*        DESDE ETLVENTA DESPUES DE CADA CALL 'VALDATOS'
009400         10  LK-SAL-VALIDO-O        PIC X(01).
009500             88  LK-REGISTRO-VALIDO     VALUE 'S'.
009600             88  LK-REGISTRO-INVALIDO   VALUE 'N'.
009700*        CODIGO Y TEXTO DEL MOTIVO DE RECHAZO, ARMADOS POR
009800*        2050-RECHAZAR-REGISTRO; AMBOS QUEDAN EN '00'/BLANCOS
009900*        SI EL REGISTRO PASA TODAS LAS VALIDACIONES
010000         10  LK-SAL-MOTIVO-ERROR-O.
010100             15  LK-COD-ERROR-O     PIC X(02).
010200             15  LK-DES-ERROR-O     PIC X(40).
010300*-----------------------------------------------------------------
010400 PROCEDURE DIVISION USING LK-DATOS-VALIDAR.
010500*-----------------------------------------------------------------
010600*    SECUENCIA FIJA: PRIMERO LOS OBLIGATORIOS (R2), LUEGO EL
010700*    RANGO DE IMPORTE/CANTIDAD (R3), SOLO SI LO ANTERIOR PASO
010800     PERFORM 1000-INICIAR-PROGRAMA
010900        THRU 1000-INICIAR-PROGRAMA-FIN.
011000
011100     PERFORM 2000-VALIDAR-OBLIGATORIOS
011200        THRU 2000-VALIDAR-OBLIGATORIOS-FIN.
011300
011400*    SI YA SE RECHAZO POR OBLIGATORIOS, NO TIENE SENTIDO PROBAR
011500*    EL RANGO DE IMPORTE/CANTIDAD SOBRE UN CAMPO QUE VINO VACIO
011600     IF LK-REGISTRO-VALIDO
011700        PERFORM 2100-VALIDAR-IMPORTE-CANT
011800           THRU 2100-VALIDAR-IMPORTE-CANT-FIN
011900     END-IF.
012000
012100*    EXIT PROGRAM, NO STOP RUN, PORQUE ESTA RUTINA ES CALLED
012200*    DESDE 2200-VALIDAR-REGISTRO DE ETLVENTA, NO ES EL MAIN
012300     EXIT PROGRAM.
012400*-----------------------------------------------------------------
012500*    1000-INICIAR-PROGRAMA - EL REGISTRO ENTRA EN ESTADO VALIDO
012600*    POR DEFECTO; SOLO SE RECHAZA SI ALGUNA VALIDACION FALLA
012700*-----------------------------------------------------------------
012800 1000-INICIAR-PROGRAMA.
012900
013000*    NO SE TOCAN LOS CONTADORES DE ERROR POR TIPO: SON DE TODA
013100*    LA CORRIDA DE ETLVENTA, NO SE REINICIAN CADA LLAMADA
013200     MOVE 'S' TO LK-SAL-VALIDO-O.
013300     MOVE '00' TO LK-COD-ERROR-O.
013400     MOVE SPACES TO LK-DES-ERROR-O.
013500
013600 1000-INICIAR-PROGRAMA-FIN.
013700     EXIT.
013800*-----------------------------------------------------------------
013900*    2000-VALIDAR-OBLIGATORIOS (R2) - TRANSAC-ID, CLIENTE-ID E
014000*    IMPORTE NO PUEDEN VENIR EN BLANCO
014100*-----------------------------------------------------------------
014200 2000-VALIDAR-OBLIGATORIOS.
014300
014400*    ID-TRANSAC EN BLANCO ES EL UNICO MOTIVO QUE NO SE PROTEGE
014500*    CON LK-REGISTRO-VALIDO, PORQUE ES LA PRIMERA PRUEBA
014600*    CODIGO '10' - VER EL WHEN '10' DE 2050-RECHAZAR-REGISTRO
014700     IF LK-ENT-ID-TRANSAC = SPACES
014800        MOVE '10' TO WS-COD-ERROR-ALFA
014900        ADD 1 TO WS-CONT-ERR-OBLIGATORIO
015000        PERFORM 2050-RECHAZAR-REGISTRO
015100           THRU 2050-RECHAZAR-REGISTRO-FIN
015200     END-IF.
015300
015400*    LAS PRUEBAS SIGUIENTES SOLO CORREN SI EL REGISTRO SIGUE
015500*    VALIDO, PARA QUE EL PRIMER MOTIVO DE RECHAZO NO SE PISE
015600*    CODIGO '11' - CLIENTE SIN IDENTIFICAR EN EL ARCHIVO DE ORIGEN
015700     IF LK-REGISTRO-VALIDO AND LK-ENT-ID-CLIENTE = SPACES
015800        MOVE '11' TO WS-COD-ERROR-ALFA
015900        ADD 1 TO WS-CONT-ERR-OBLIGATORIO
016000        PERFORM 2050-RECHAZAR-REGISTRO
016100           THRU 2050-RECHAZAR-REGISTRO-FIN
016200     END-IF.
016300
016400*    CODIGO '12' - IMPORTE EN BLANCO, DISTINTO DE IMPORTE = CERO
016500*    (QUE ES RESPONSABILIDAD DE 2100-VALIDAR-IMPORTE-CANT)
016600     IF LK-REGISTRO-VALIDO AND LK-ENT-IMPORTE-ALFA = SPACES
016700        MOVE '12' TO WS-COD-ERROR-ALFA
016800        ADD 1 TO WS-CONT-ERR-OBLIGATORIO
016900        PERFORM 2050-RECHAZAR-REGISTRO
017000           THRU 2050-RECHAZAR-REGISTRO-FIN
017100     END-IF.
017200
017300 2000-VALIDAR-OBLIGATORIOS-FIN.
017400*    DE AQUI EN ADELANTE EL REGISTRO PUEDE SEGUIR HACIA LA
017500*    VALIDACION DE IMPORTE/CANTIDAD, SI TODAVIA ESTA VALIDO
017600     EXIT.
017700*-----------------------------------------------------------------
017800*    2050-RECHAZAR-REGISTRO - MARCA EL REGISTRO COMO INVALIDO Y
017900*    ARMA EL TEXTO DEL MOTIVO A PARTIR DEL CODIGO DE ERROR
018000*-----------------------------------------------------------------
018100 2050-RECHAZAR-REGISTRO.
018200
018300*    COMPARTIDO POR LOS TRES PARRAFOS DE VALIDACION; CADA UNO
018400*    DEJA SU PROPIO CODIGO EN WS-COD-ERROR-ALFA ANTES DE LLAMAR
018500     MOVE 'N' TO LK-SAL-VALIDO-O.
018600     MOVE WS-COD-ERROR-ALFA TO LK-COD-ERROR-O.
018700
018800*    DESGLOSE POR RANGO DE CODIGO, NO POR NOMBRE DE CAMPO, PARA
018900*    QUE AGREGAR UN MOTIVO NUEVO NO OBLIGUE A TOCAR LAS LLAMADAS
019000     EVALUATE WS-COD-ERROR-ALFA
019100*        RANGO 10-19: CAMPOS OBLIGATORIOS EN BLANCO (R2)
019200        WHEN '10'
019300           MOVE 'TRANSACTION-ID EN BLANCO' TO LK-DES-ERROR-O
019400        WHEN '11'
019500           MOVE 'CUSTOMER-ID EN BLANCO' TO LK-DES-ERROR-O
019600        WHEN '12'
019700           MOVE 'TOTAL-AMOUNT EN BLANCO' TO LK-DES-ERROR-O
019800*        RANGO 20-29: IMPORTE FUERA DE RANGO (R3)
019900        WHEN '20'
020000           MOVE 'TOTAL-AMOUNT MENOR O IGUAL A CERO'
020100                TO LK-DES-ERROR-O
020200*        RANGO 30-39: CANTIDAD FUERA DE RANGO (R3)
020300        WHEN '30'
020400           MOVE 'QUANTITY MENOR O IGUAL A CERO'
020500                TO LK-DES-ERROR-O
020600*        NO DEBERIA CAERSE NUNCA AQUI; SE DEJA COMO RED DE
020700*        SEGURIDAD SI SE AGREGA UN CODIGO NUEVO SIN SU WHEN
020800        WHEN OTHER
020900           MOVE 'MOTIVO DE RECHAZO NO CLASIFICADO'
021000                TO LK-DES-ERROR-O
021100     END-EVALUATE.
021200
021300 2050-RECHAZAR-REGISTRO-FIN.
021400*    AL VOLVER, EL PARRAFO LLAMADOR SIGUE SU SECUENCIA NORMAL;
021500*    LAS PRUEBAS SIGUIENTES YA LO ENCUENTRAN LK-REGISTRO-INVALIDO
021600     EXIT.
021700*-----------------------------------------------------------------
021800*    2100-VALIDAR-IMPORTE-CANT (R3) - TOTAL-AMOUNT Y QUANTITY
021900*    DEBEN SER MAYOR QUE CERO.  USA LA VISTA NUMERICA REDEFINIDA
022000*-----------------------------------------------------------------
022100 2100-VALIDAR-IMPORTE-CANT.
022200
022300*    NOT > ZERO CUBRE TANTO CERO COMO NEGATIVO, QUE NO DEBERIA
022400*    DARSE NUNCA PERO QUEDA CUBIERTO POR LA MISMA PRUEBA
022500     IF LK-ENT-IMPORTE-NUM NOT > ZERO
022600        MOVE '20' TO WS-COD-ERROR-ALFA
022700        ADD 1 TO WS-CONT-ERR-IMPORTE
022800        PERFORM 2050-RECHAZAR-REGISTRO
022900           THRU 2050-RECHAZAR-REGISTRO-FIN
023000     END-IF.
023100
023200*    SOLO SE PRUEBA LA CANTIDAD SI EL IMPORTE TODAVIA NO RECHAZO
023300*    EL REGISTRO, POR LA MISMA RAZON QUE EN 2000-VALIDAR-
023400*    OBLIGATORIOS: EL PRIMER MOTIVO DE RECHAZO NO SE PISA
023500     IF LK-REGISTRO-VALIDO AND LK-ENT-CANTIDAD-NUM NOT > ZERO
023600        MOVE '30' TO WS-COD-ERROR-ALFA
023700        ADD 1 TO WS-CONT-ERR-CANTIDAD
023800        PERFORM 2050-RECHAZAR-REGISTRO
023900           THRU 2050-RECHAZAR-REGISTRO-FIN
024000     END-IF.
024100
024200 2100-VALIDAR-IMPORTE-CANT-FIN.
024300*    ULTIMA VALIDACION DE LA RUTINA; AL VOLVER A ETLVENTA EL
024400*    REGISTRO QUEDA DEFINITIVAMENTE VALIDO O INVALIDO
024500     EXIT.
024600*-----------------------------------------------------------------
024700 END PROGRAM VALDATOS.
