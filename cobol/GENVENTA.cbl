000100*-----------------------------------------------------------------
000200*    GENVENTA
000300*    GENERADOR DE TRANSACCIONES DE VENTA DE PRUEBA (DATAGEN).
000400*    ARMA REGISTROS SINTETICOS CON EL LAYOUT DE WS-REG-VENTA Y
000500*    CALCULA EL IMPORTE SEGUN LA FORMULA DE PRECIOS (REGLA R11)
000600*    PARA ALIMENTAR LA CORRIDA DE ETLVENTA EN AMBIENTE DE PRUEBA.
000700*-----------------------------------------------------------------
000800*    HISTORIA DE CAMBIOS
000900*    20/09/89 RGA  VTA-021 ALTA DEL PROGRAMA
001000*    18/03/90 RGA  VTA-025 CORRECCION DE TABLA DE MEDIOS DE PAGO
001100*    11/04/91 NBE  VTA-034 ALTA DE TABLA DE PAISES DE DESTINO
001200*    30/07/93 CPE  VTA-043 GENERADOR CAMBIADO A LEHMER/PARK-MILLER
001300*    02/02/95 CPE  VTA-052 ALTA DEL GENERADOR DE FECHA ALEATORIA
001400*    19/08/98 SUR  Y2K-004 AMPLIACION DE ANIO GENERADO A 4 DIGITOS
001500*    11/01/99 RGA  Y2K-004 PRUEBAS DE REGRESION FIN DE SIGLO
001600*    14/02/03 RBA  VTA-071 ALTA DEL CALCULO DE GANANCIA ESTIMADA
001700*    09/05/05 NBE  VTA-085 ALTA DEL SWITCH UPSI-0 DE SEMILLA FIJA
001800*    14/11/06 LMO  VTA-088 PARAMETROS DE CORRIDA A NIVEL 77
001900*    30/03/08 RBA  VTA-098 REVISION GENERAL DEL GENERADOR DE FECHA
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. GENVENTA.
002300*    AUTOR ORIGINAL; LAS REVISIONES POSTERIORES QUEDAN ANOTADAS
002400*    EN LA HISTORIA DE CAMBIOS DE ARRIBA, NO AQUI
002500 AUTHOR. RAUL GONZALEZ ACOSTA.
002600 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA VENTAS.
002700 DATE-WRITTEN. 20/09/1989.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003000*-----------------------------------------------------------------
003100*    ESTE PROGRAMA NO TOCA DATOS DE PRODUCCION; EL LOTE QUE
003200*    ESCRIBE SOLO SE USA PARA CARGAR EL AMBIENTE DE PRUEBA DE
003300*    LA CORRIDA DE EXTRACT/TRANSFORM/LOAD DE VENTAS (ETLVENTA)
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700*    UPSI-0 DEJA ELEGIR, DESDE EL JCL DE CORRIDA, ENTRE UNA
003800*    SEMILLA FIJA (PRUEBAS REPETIBLES) Y UNA TOMADA DEL RELOJ
003900*    (CARGAS MASIVAS DE AMBIENTE DE PRUEBA, VTA-085)
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS WS-SW-SEMILLA-FIJA
004300            OFF STATUS IS WS-SW-SEMILLA-VARIABLE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    UNICO ARCHIVO DE SALIDA: EL LOTE SINTETICO QUE ALIMENTA
004700*    LA CORRIDA DE PRUEBA DE ETLVENTA (ENTVTA01)
004800     SELECT SAL-VENTAS-GEN ASSIGN TO SALGEN01
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-VENTAS-GEN.
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    MISMO LAYOUT DE DETALLE QUE ETLVENTA LEE Y ESCRIBE; AQUI SE
005500*    USA SOLO LA PARTE DE ENTRADA, LAS ENRIQUECIDAS QUEDAN EN CERO
005600*    (VTADET TIENE QUE CAMBIAR EN LOS DOS PROGRAMAS A LA VEZ SI
005700*    SE AGREGA UN CAMPO NUEVO AL REGISTRO DE VENTA)
005800 FD  SAL-VENTAS-GEN
005900     LABEL RECORDS ARE STANDARD.
006000 COPY VTADET.
006100*-----------------------------------------------------------------
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400*    ESTADO DEL ARCHIVO DE SALIDA, MISMA CONVENCION 88-OK DEL AREA
006500 01  FS-VENTAS-GEN                  PIC X(02).
006600*        '00' ES EL UNICO VALOR QUE SE CONSULTA; ESTE PROGRAMA NO
006700*        HACE MANEJO DE ERROR DE ARCHIVO MAS ALLA DE ESE 88-NIVEL
006800     88  FS-VENTAS-GEN-OK               VALUE '00'.
006900*-----------------------------------------------------------------
007000*    PARAMETROS Y CONTADORES DE LA CORRIDA DE GENERACION, A
007100*    NIVEL 77 SEGUN COSTUMBRE DEL AREA (VTA-088)
007200*-----------------------------------------------------------------
007300*    CANTIDAD DE REGISTROS A GENERAR EN LA CORRIDA (FIJA EN 300
007400*    POR 1000-INICIAR-PROGRAMA; NO HAY PARAMETRO DE ENTRADA)
007500 77  WS-CANT-REGISTROS-GENERAR      PIC 9(05)  COMP.
007600*    CONTADOR DEL REGISTRO QUE SE ESTA ARMANDO; TAMBIEN SIRVE
007700*    COMO BASE DEL NUMERO DE TRANSACCION EN 2100
007800 77  WS-IDX-REGISTRO                PIC 9(05)  COMP.
007900*-----------------------------------------------------------------
008000*    GENERADOR DE NUMEROS PSEUDOALEATORIOS (LEHMER/PARK-MILLER,
008100*    VTA-043); COBOL NO TRAE UNA FUNCION DE ALEATORIOS PROPIA,
008200*    ASI QUE SE IMPLEMENTA A MANO CON COMPUTE/DIVIDE
008300*    SEMILLA EN VISTA SIGNADA (PARA EL COMPUTE) Y VISTA SIN SIGNO
008400*    (PARA LOS DIVIDE QUE SACAN VALORES DE CADA CAMPO)
008500*        VISTA USADA POR EL COMPUTE DE 2050-AVANZAR-SEMILLA
008600 01  WS-GEN-SEMILLA-SIGNED           PIC S9(18) COMP.
008700*        MISMOS BYTES, VISTA SIN SIGNO USADA POR LOS DIVIDE DE
008800*        CADA PARRAFO DE SORTEO (2100 EN ADELANTE)
008900 01  WS-GEN-SEMILLA-ALT REDEFINES
009000     WS-GEN-SEMILLA-SIGNED           PIC 9(18)  COMP.
009100*    PRODUCTO INTERMEDIO DE LA FORMULA LEHMER, ANTES DEL MODULO;
009200*    A 18 DIGITOS PORQUE 2147483647 * 16807 EXCEDE LARGAMENTE
009300*    EL RANGO DE UN COMP DE 9 DIGITOS
009400 01  WS-GEN-PRODUCTO-LCG             PIC S9(18) COMP.
009500*    COCIENTE DESCARTABLE DE LOS DIVIDE; SOLO INTERESA EL RESTO,
009600*    PERO EL VERBO DIVIDE EXIGE UNA VARIABLE GIVING DE TODOS MODOS
009700 01  WS-GEN-COCIENTE                 PIC S9(18) COMP.
009800*    RESTO DE CADA DIVIDE, REUTILIZADO PARA TODOS LOS SORTEOS
009900*    (CATEGORIA, MEDIO DE PAGO, PAIS, ETC.) DE 2050 EN ADELANTE
010000 01  WS-GEN-RESULTADO-ALEATORIO      PIC 9(09)  COMP.
010100*-----------------------------------------------------------------
010200*    TABLAS DE VALORES POSIBLES, ARMADAS CON FILLER/VALUE Y
010300*    REDEFINIDAS COMO OCCURS, SEGUN COSTUMBRE DEL AREA (VALFECHA)
010400*-----------------------------------------------------------------
010500*    LAS SEIS CATEGORIAS SON LAS MISMAS QUE LOS 88-NIVELES DE
010600*    VTADET.CPY; CUALQUIER CATEGORIA NUEVA SE AGREGA EN AMBOS
010700*    LADOS O 2500-DERIVAR-SEGMENTO-GANANCIA DE ETLVENTA LA PIERDE
010800 01  WS-TAB-CATEGORIA-VALORES.
010900*        INDICE 1
011000     05  FILLER              PIC X(14) VALUE 'Electronics   '.
011100*        INDICE 2
011200     05  FILLER              PIC X(14) VALUE 'Clothing      '.
011300*        INDICE 3
011400     05  FILLER              PIC X(14) VALUE 'Books         '.
011500*        INDICE 4
011600     05  FILLER              PIC X(14) VALUE 'Home & Garden '.
011700*        INDICE 5
011800     05  FILLER              PIC X(14) VALUE 'Sports        '.
011900*        INDICE 6, ULTIMO DE LA TABLA
012000     05  FILLER              PIC X(14) VALUE 'Toys          '.
012100*    VISTA ALTERNATIVA DE LOS MISMOS BYTES, INDEXABLE COMO TABLA
012200 01  WS-TAB-CATEGORIA REDEFINES WS-TAB-CATEGORIA-VALORES.
012300*    WS-CAT-VALOR SE INDEXA CON EL RESTO DE UN DIVIDE ENTRE 6
012400*    MAS 1 (EL RESTO SALE DE 0 A 5, LOS INDICES VAN DE 1 A 6)
012500     05  WS-CAT-VALOR OCCURS 6 TIMES PIC X(14).
012600
012700*    CORREGIDA EN VTA-025; LA VERSION ORIGINAL TENIA 'debit_card'
012800*    REPETIDO DOS VECES Y NO TENIA 'crypto'
012900 01  WS-TAB-MEDIO-PAGO-VALORES.
013000*        SIGUIENTE VALOR DE LA TABLA
013100     05  FILLER              PIC X(11) VALUE 'credit_card'.
013200*        SIGUIENTE VALOR DE LA TABLA
013300     05  FILLER              PIC X(11) VALUE 'debit_card '.
013400*        SIGUIENTE VALOR DE LA TABLA
013500     05  FILLER              PIC X(11) VALUE 'paypal     '.
013600*        CUARTO MEDIO DE PAGO, INCORPORADO EN VTA-025
013700     05  FILLER              PIC X(11) VALUE 'crypto     '.
013800*    VISTA ALTERNATIVA DE LOS MISMOS BYTES, INDEXABLE COMO TABLA
013900 01  WS-TAB-MEDIO-PAGO REDEFINES WS-TAB-MEDIO-PAGO-VALORES.
014000     05  WS-PAGO-VALOR OCCURS 4 TIMES PIC X(11).
014100
014200*    LOS CUATRO ESTADOS POSIBLES DE UNA TRANSACCION; GENVENTA NO
014300*    SESGA LA DISTRIBUCION, SALEN CON LA MISMA PROBABILIDAD
014400 01  WS-TAB-ESTADO-VALORES.
014500*        SIGUIENTE VALOR DE LA TABLA
014600     05  FILLER              PIC X(09) VALUE 'completed'.
014700*        SIGUIENTE VALOR DE LA TABLA
014800     05  FILLER              PIC X(09) VALUE 'pending  '.
014900*        SIGUIENTE VALOR DE LA TABLA
015000     05  FILLER              PIC X(09) VALUE 'cancelled'.
015100*        SIGUIENTE VALOR DE LA TABLA
015200     05  FILLER              PIC X(09) VALUE 'refunded '.
015300*    VISTA ALTERNATIVA DE LOS MISMOS BYTES, INDEXABLE COMO TABLA
015400 01  WS-TAB-ESTADO REDEFINES WS-TAB-ESTADO-VALORES.
015500     05  WS-ESTADO-VALOR OCCURS 4 TIMES PIC X(09).
015600
015700*    PAISES DE DESTINO AGREGADOS EN VTA-034; ANTES DE ESO TODA
015800*    TRANSACCION SINTETICA SALIA CON WS-VTA-PAIS-DESTINO EN BLANCO
015900 01  WS-TAB-PAIS-VALORES.
016000*        SIGUIENTE VALOR DE LA TABLA
016100     05  FILLER              PIC X(09) VALUE 'USA      '.
016200*        SIGUIENTE VALOR DE LA TABLA
016300     05  FILLER              PIC X(09) VALUE 'Canada   '.
016400*        SIGUIENTE VALOR DE LA TABLA
016500     05  FILLER              PIC X(09) VALUE 'UK       '.
016600*        SIGUIENTE VALOR DE LA TABLA
016700     05  FILLER              PIC X(09) VALUE 'Germany  '.
016800*        SIGUIENTE VALOR DE LA TABLA
016900     05  FILLER              PIC X(09) VALUE 'France   '.
017000*        SEXTO PAIS, ULTIMO DE LA TABLA DE VTA-034
017100     05  FILLER              PIC X(09) VALUE 'Australia'.
017200*    VISTA ALTERNATIVA DE LOS MISMOS BYTES, INDEXABLE COMO TABLA
017300 01  WS-TAB-PAIS REDEFINES WS-TAB-PAIS-VALORES.
017400     05  WS-PAIS-VALOR OCCURS 6 TIMES PIC X(09).
017500
017600*    PORCENTAJES DE DESCUENTO QUE PUEDE TRAER LA TRANSACCION,
017700*    CONSUMIDOS EN 2400-CALCULAR-IMPORTE JUNTO CON LA TASA FIJA
017800*    DE IMPUESTO DE ABAJO PARA ARMAR LA FORMULA DE LA REGLA R11
017900 01  WS-TAB-DESCUENTO-VALORES.
018000*        SIN DESCUENTO
018100     05  FILLER              PIC 9(03)V99 VALUE 0.
018200*        SIGUIENTE VALOR DE LA TABLA
018300     05  FILLER              PIC 9(03)V99 VALUE 5.
018400*        SIGUIENTE VALOR DE LA TABLA
018500     05  FILLER              PIC 9(03)V99 VALUE 10.
018600*        SIGUIENTE VALOR DE LA TABLA
018700     05  FILLER              PIC 9(03)V99 VALUE 15.
018800*        DESCUENTO MAXIMO DE LA TABLA
018900     05  FILLER              PIC 9(03)V99 VALUE 20.
019000*    VISTA ALTERNATIVA DE LOS MISMOS BYTES, INDEXABLE COMO TABLA
019100 01  WS-TAB-DESCUENTO REDEFINES WS-TAB-DESCUENTO-VALORES.
019200     05  WS-DESCTO-VALOR OCCURS 5 TIMES PIC 9(03)V99.
019300*-----------------------------------------------------------------
019400*    AREAS DE TRABAJO PARA ARMAR IDENTIFICADORES Y CORREO
019500*-----------------------------------------------------------------
019600*    NUMERO DE TRANSACCION = INDICE DEL REGISTRO MENOS 1, PARA
019700*    QUE LA PRIMERA TRANSACCION SALGA COMO TXN00000000
019800 01  WS-GEN-TRANSAC-GRUPO.
019900*        PREFIJO FIJO, NUNCA CAMBIA ENTRE CORRIDAS
020000     05  FILLER                     PIC X(03) VALUE 'TXN'.
020100*        PARTE NUMERICA, ARMADA EN 2100-ARMAR-IDENTIFICADORES
020200     05  WS-GEN-TRANSAC-NUM         PIC 9(08).
020300*    ID DE CLIENTE SORTEADO, NO CORRELATIVO; VARIOS REGISTROS
020400*    PUEDEN CAER EN EL MISMO CUSTNNNNNN, SIMULANDO RECOMPRA
020500 01  WS-GEN-CLIENTE-GRUPO.
020600*        SIGUIENTE VALOR DE LA TABLA
020700     05  FILLER                     PIC X(04) VALUE 'CUST'.
020800*        PARTE NUMERICA DEL IDENTIFICADOR
020900     05  WS-GEN-CLIENTE-NUM         PIC 9(06).
021000*    NOMBRE DE PRODUCTO SINTETICO, NO TOMADO DE NINGUN CATALOGO
021100 01  WS-GEN-PRODUCTO-GRUPO.
021200*        SIGUIENTE VALOR DE LA TABLA
021300     05  FILLER                     PIC X(08) VALUE 'Product_'.
021400*        PARTE NUMERICA DEL IDENTIFICADOR
021500     05  WS-GEN-PRODUCTO-NUM        PIC 9(04).
021600*    CORREO SINTETICO; EL NUMERO ES EL MISMO DE WS-GEN-CLIENTE-NUM
021700*    PARA QUE EL CORREO QUEDE LIGADO AL CLIENTE DE LA FILA
021800 01  WS-GEN-EMAIL-GRUPO.
021900*        SIGUIENTE VALOR DE LA TABLA
022000     05  FILLER                     PIC X(08) VALUE 'customer'.
022100*        PARTE NUMERICA DEL CORREO SINTETICO
022200     05  WS-GEN-EMAIL-NUM           PIC 9(06).
022300*        DOMINIO FICTICIO, NUNCA SALE UN CORREO REAL DE ESTE
022400*        PROGRAMA AUNQUE EL NUMERO COINCIDA CON UN CLIENTE REAL
022500     05  FILLER                 PIC X(12) VALUE '@example.com'.
022600*        SIGUIENTE VALOR DE LA TABLA
022700     05  FILLER                     PIC X(04) VALUE SPACES.
022800*-----------------------------------------------------------------
022900*    AREAS DE TRABAJO DEL CALCULO DE FECHA (BASE 01/01/2023)
023000*-----------------------------------------------------------------
023100*    DIAS POR MES DE UN ANIO NO BISIESTO; FEBRERO SE CORRIGE A
023200*    29 EN 2650-VERIFICAR-BISIESTO CUANDO CORRESPONDE.  LA TABLA
023300*    ES LA MISMA QUE USARIA CUALQUIER RUTINA DE CALENDARIO DEL
023400*    AREA, SOLO QUE AQUI SE ARMA A MANO CON FILLER/VALUE
023500 01  WS-TAB-DIAS-MES-VALORES.
023600*        SIGUIENTE VALOR DE LA TABLA
023700     05  FILLER                     PIC 9(02) VALUE 31.
023800*        SIGUIENTE VALOR DE LA TABLA
023900     05  FILLER                     PIC 9(02) VALUE 28.
024000*        SIGUIENTE VALOR DE LA TABLA
024100     05  FILLER                     PIC 9(02) VALUE 31.
024200*        SIGUIENTE VALOR DE LA TABLA
024300     05  FILLER                     PIC 9(02) VALUE 30.
024400*        SIGUIENTE VALOR DE LA TABLA
024500     05  FILLER                     PIC 9(02) VALUE 31.
024600*        SIGUIENTE VALOR DE LA TABLA
024700     05  FILLER                     PIC 9(02) VALUE 30.
024800*        SIGUIENTE VALOR DE LA TABLA
024900     05  FILLER                     PIC 9(02) VALUE 31.
025000*        SIGUIENTE VALOR DE LA TABLA
025100     05  FILLER                     PIC 9(02) VALUE 31.
025200*        SIGUIENTE VALOR DE LA TABLA
025300     05  FILLER                     PIC 9(02) VALUE 30.
025400*        SIGUIENTE VALOR DE LA TABLA
025500     05  FILLER                     PIC 9(02) VALUE 31.
025600*        SIGUIENTE VALOR DE LA TABLA
025700     05  FILLER                     PIC 9(02) VALUE 30.
025800*        SIGUIENTE VALOR DE LA TABLA
025900     05  FILLER                     PIC 9(02) VALUE 31.
026000*    VISTA ALTERNATIVA DE LOS MISMOS BYTES, INDEXABLE COMO TABLA
026100 01  WS-TAB-DIAS-MES REDEFINES WS-TAB-DIAS-MES-VALORES.
026200     05  WS-DIAS-MES-VALOR OCCURS 12 TIMES PIC 9(02).
026300
026400*    FECHA QUE SE VA ARMANDO MES A MES EN 2550-AVANZAR-UN-MES,
026500*    HASTA CONSUMIR LOS DIAS SORTEADOS EN 2500-ARMAR-FECHA
026600 01  WS-FECHA-GENERADA.
026700*        ANIO DE 4 DIGITOS, ARRANCA SIEMPRE EN 2023
026800     05  WS-GEN-ANIO                PIC 9(04)  COMP.
026900*        MES DE 1 A 12, AVANZA EN 2550-AVANZAR-UN-MES
027000     05  WS-GEN-MES                 PIC 9(02)  COMP.
027100*        DIA DEL MES EN CURSO; SE REINICIA A 1 CADA VEZ QUE EL
027200*        AVANCE CRUZA DE MES
027300     05  WS-GEN-DIA                 PIC 9(02)  COMP.
027400*    DIAS QUE FALTAN POR AVANZAR DESDE EL 01/01/2023
027500 01  WS-DIAS-REST                    PIC 9(04)  COMP.
027600*    DIAS DEL MES EN CURSO, YA CORREGIDO SI ES FEBRERO BISIESTO
027700 01  WS-DIAS-MES-ACTUAL               PIC 9(02)  COMP.
027800*    DIAS QUE QUEDAN DEL MES EN CURSO DESDE WS-GEN-DIA
027900 01  WS-DIAS-DISPONIBLES              PIC 9(04)  COMP.
028000*    RESTOS DE LAS TRES DIVISIONES DE LA REGLA DE BISIESTO
028100*    (ENTRE 4, ENTRE 100 Y ENTRE 400), USADOS SOLO EN 2650
028200 01  WS-REM-BISIESTO.
028300*        RESTO DE LA DIVISION ENTRE 4
028400     05  WS-REM-4                   PIC 9(02)  COMP.
028500*        RESTO DE LA DIVISION ENTRE 100
028600     05  WS-REM-100                 PIC 9(02)  COMP.
028700*        RESTO DE LA DIVISION ENTRE 400
028800     05  WS-REM-400                 PIC 9(03)  COMP.
028900*-----------------------------------------------------------------
029000 PROCEDURE DIVISION.
029100*-----------------------------------------------------------------
029200*    ABRE EL ARCHIVO DE SALIDA Y DEJA LISTA LA SEMILLA DEL
029300*    GENERADOR ALEATORIO
029400     PERFORM 1000-INICIAR-PROGRAMA
029500        THRU 1000-INICIAR-PROGRAMA-FIN.
029600
029700*    UN REGISTRO POR VUELTA HASTA COMPLETAR LA CANTIDAD FIJADA
029800*    EN 1000-INICIAR-PROGRAMA (300, SIN PARAMETRO DE ENTRADA)
029900     PERFORM 2000-GENERAR-UN-REGISTRO
030000        THRU 2000-GENERAR-UN-REGISTRO-FIN
030100        UNTIL WS-IDX-REGISTRO = WS-CANT-REGISTROS-GENERAR.
030200
030300*    INVOCA EL PARRAFO SUBORDINADO INDICADO
030400     PERFORM 3000-FINALIZAR-PROGRAMA
030500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
030600
030700*    SIN LINKAGE SECTION; EL PROGRAMA SE LANZA SOLO DESDE EL
030800*    JCL DE PRUEBA, NUNCA ES CALLED POR ETLVENTA NI POR NINGUN
030900*    OTRO PROGRAMA DEL AREA
031000     STOP RUN.
031100*-----------------------------------------------------------------
031200 1000-INICIAR-PROGRAMA.
031300
031400*    OUTPUT DE ENTRADA SIMPLE; EL ARCHIVO SE REEMPLAZA COMPLETO
031500*    EN CADA CORRIDA DEL GENERADOR, NO SE ACUMULA
031600     OPEN OUTPUT SAL-VENTAS-GEN.
031700*    CONTADOR DE REGISTROS ESCRITOS, ARRANCA SIEMPRE EN CERO
031800     MOVE ZERO TO WS-IDX-REGISTRO.
031900*    300 REGISTROS POR CORRIDA; SI SE NECESITA OTRO VOLUMEN,
032000*    ESTE VALOR ES EL UNICO QUE HAY QUE CAMBIAR
032100     MOVE 300 TO WS-CANT-REGISTROS-GENERAR.
032200
032300*    VTA-052 - SEMILLA FIJA (PRUEBAS REPETIBLES) O POR RELOJ,
032400*    SEGUN EL SWITCH DEL OPERADOR (UPSI-0)
032500     IF WS-SW-SEMILLA-FIJA
032600        MOVE 48271 TO WS-GEN-SEMILLA-ALT
032700     ELSE
032800        ACCEPT WS-GEN-SEMILLA-ALT FROM TIME
032900     END-IF.
033000
033100*    RAMA CONDICIONAL DE ESTE PARRAFO
033200     IF WS-GEN-SEMILLA-ALT = ZERO
033300        MOVE 1 TO WS-GEN-SEMILLA-ALT
033400     END-IF.
033500
033600 1000-INICIAR-PROGRAMA-FIN.
033700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
033800     EXIT.
033900*-----------------------------------------------------------------
034000 2000-GENERAR-UN-REGISTRO.
034100
034200*    SE CUENTA EL REGISTRO ANTES DE ARMARLO, NO DESPUES, PARA QUE
034300*    EL PERFORM UNTIL DE ARRIBA CORTE EN LA CANTIDAD EXACTA
034400     ADD 1 TO WS-IDX-REGISTRO.
034500
034600*    ID DE TRANSACCION/CLIENTE, LUEGO PRODUCTO/CATEGORIA, LUEGO
034700*    CANTIDAD/PRECIO/IMPORTE, LUEGO FECHA, LUEGO EL RESTO - CADA
034800*    PARRAFO AVANZA LA SEMILLA LAS VECES QUE NECESITE
034900     PERFORM 2100-ARMAR-IDENTIFICADORES
035000        THRU 2100-ARMAR-IDENTIFICADORES-FIN.
035100*    INVOCA EL PARRAFO SUBORDINADO INDICADO
035200     PERFORM 2200-ARMAR-PRODUCTO-CATEGORIA
035300        THRU 2200-ARMAR-PRODUCTO-CATEGORIA-FIN.
035400*    INVOCA EL PARRAFO SUBORDINADO INDICADO
035500     PERFORM 2300-ARMAR-CANTIDAD-PRECIO
035600        THRU 2300-ARMAR-CANTIDAD-PRECIO-FIN.
035700*    INVOCA EL PARRAFO SUBORDINADO INDICADO
035800     PERFORM 2400-CALCULAR-IMPORTE
035900        THRU 2400-CALCULAR-IMPORTE-FIN.
036000*    INVOCA EL PARRAFO SUBORDINADO INDICADO
036100     PERFORM 2500-ARMAR-FECHA
036200        THRU 2500-ARMAR-FECHA-FIN.
036300*    INVOCA EL PARRAFO SUBORDINADO INDICADO
036400     PERFORM 2700-ARMAR-OTROS-CAMPOS
036500        THRU 2700-ARMAR-OTROS-CAMPOS-FIN.
036600
036700*    NO SE ARMAN LOS CAMPOS DE ENRIQUECIMIENTO (TXN-ANIO, DIA-SEM,
036800*    SEGMENTO, ETC.); ESOS QUEDAN PARA QUE LOS DERIVE ETLVENTA
036900*    CUANDO ESTE ARCHIVO SE LE PASE COMO ENTRADA DE PRUEBA
037000     WRITE WS-REG-VENTA.
037100
037200 2000-GENERAR-UN-REGISTRO-FIN.
037300*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
037400     EXIT.
037500*-----------------------------------------------------------------
037600*    2050-AVANZAR-SEMILLA - UN PASO DEL GENERADOR LEHMER
037700*    SEMILLA = (SEMILLA * 16807) MOD 2147483647
037800*    TODOS LOS DEMAS PARRAFOS DE SORTEO LO INVOCAN ANTES DE
037900*    CONSULTAR WS-GEN-SEMILLA-ALT, NUNCA LO HACEN DIRECTO
038000*-----------------------------------------------------------------
038100 2050-AVANZAR-SEMILLA.
038200
038300*    MULTIPLICADOR 16807 Y MODULO 2147483647 (2**31 - 1) SON LAS
038400*    CONSTANTES CLASICAS DEL GENERADOR DE PARK-MILLER (VTA-043)
038500     COMPUTE WS-GEN-PRODUCTO-LCG =
038600             WS-GEN-SEMILLA-SIGNED * 16807.
038700*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
038800     DIVIDE WS-GEN-PRODUCTO-LCG BY 2147483647
038900        GIVING WS-GEN-COCIENTE
039000        REMAINDER WS-GEN-SEMILLA-SIGNED.
039100
039200*    UNA SEMILLA EN CERO DEJARIA EL GENERADOR ATASCADO EN CERO
039300*    PARA SIEMPRE; SE FUERZA A 1 SI ESO LLEGARA A PASAR
039400     IF WS-GEN-SEMILLA-SIGNED = ZERO
039500        MOVE 1 TO WS-GEN-SEMILLA-SIGNED
039600     END-IF.
039700
039800 2050-AVANZAR-SEMILLA-FIN.
039900*    CADA CAMPO DE LA TRANSACCION SINTETICA CONSUME UN AVANCE
040000*    DISTINTO DE LA SEMILLA, PARA QUE NO SE REPITAN PATRONES
040100     EXIT.
040200*-----------------------------------------------------------------
040300 2100-ARMAR-IDENTIFICADORES.
040400
040500*    EL ID DE TRANSACCION ES CORRELATIVO, NO ALEATORIO
040600     COMPUTE WS-GEN-TRANSAC-NUM = WS-IDX-REGISTRO - 1.
040700*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
040800     MOVE WS-GEN-TRANSAC-GRUPO TO WS-VTA-ID-TRANSAC.
040900
041000*    ID DE CLIENTE ENTRE 1 Y 999999, CON REPETICION ENTRE FILAS
041100*    (SIMULA QUE UN MISMO CLIENTE COMPRA MAS DE UNA VEZ)
041200     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
041300*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
041400     DIVIDE WS-GEN-SEMILLA-ALT BY 999999
041500        GIVING WS-GEN-COCIENTE
041600        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
041700*    CALCULA EL CAMPO SEGUN LA FORMULA INDICADA
041800     COMPUTE WS-GEN-CLIENTE-NUM = WS-GEN-RESULTADO-ALEATORIO + 1.
041900*    EL CORREO USA EL MISMO NUMERO QUE EL ID DE CLIENTE
042000     COMPUTE WS-GEN-EMAIL-NUM = WS-GEN-CLIENTE-NUM.
042100*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
042200     MOVE WS-GEN-CLIENTE-GRUPO TO WS-VTA-ID-CLIENTE.
042300
042400 2100-ARMAR-IDENTIFICADORES-FIN.
042500*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
042600     EXIT.
042700*-----------------------------------------------------------------
042800 2200-ARMAR-PRODUCTO-CATEGORIA.
042900
043000*    PRODUCTO SINTETICO ENTRE 1 Y 9999; NO HAY CORRESPONDENCIA
043100*    CON LA CATEGORIA SORTEADA ABAJO, SON SORTEOS INDEPENDIENTES
043200     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
043300*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
043400     DIVIDE WS-GEN-SEMILLA-ALT BY 9999
043500        GIVING WS-GEN-COCIENTE
043600        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
043700*    CALCULA EL CAMPO SEGUN LA FORMULA INDICADA
043800     COMPUTE WS-GEN-PRODUCTO-NUM = WS-GEN-RESULTADO-ALEATORIO + 1.
043900*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
044000     MOVE WS-GEN-PRODUCTO-GRUPO TO WS-VTA-PRODUCTO.
044100
044200*    SORTEO UNIFORME ENTRE LAS 6 CATEGORIAS DE WS-TAB-CATEGORIA
044300     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
044400*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
044500     DIVIDE WS-GEN-SEMILLA-ALT BY 6
044600        GIVING WS-GEN-COCIENTE
044700        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
044800*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
044900     MOVE WS-CAT-VALOR (WS-GEN-RESULTADO-ALEATORIO + 1)
045000        TO WS-VTA-CATEGORIA.
045100
045200 2200-ARMAR-PRODUCTO-CATEGORIA-FIN.
045300*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
045400     EXIT.
045500*-----------------------------------------------------------------
045600 2300-ARMAR-CANTIDAD-PRECIO.
045700
045800*    CANTIDAD ENTRE 1 Y 10 UNIDADES
045900     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
046000*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
046100     DIVIDE WS-GEN-SEMILLA-ALT BY 10
046200        GIVING WS-GEN-COCIENTE
046300        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
046400*    CALCULA EL CAMPO SEGUN LA FORMULA INDICADA
046500     COMPUTE WS-VTA-CANTIDAD-NUM =
046600             WS-GEN-RESULTADO-ALEATORIO + 1.
046700
046800*    PRECIO UNITARIO ENTRE 5.00 Y 499.99, SORTEADO EN CENTAVOS
046900*    (49500 VALORES POSIBLES) Y LUEGO DIVIDIDO ENTRE 100
047000     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
047100*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
047200     DIVIDE WS-GEN-SEMILLA-ALT BY 49500
047300        GIVING WS-GEN-COCIENTE
047400        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
047500*    CALCULA EL CAMPO SEGUN LA FORMULA INDICADA
047600     COMPUTE WS-VTA-PRECIO-UNIT ROUNDED =
047700             (WS-GEN-RESULTADO-ALEATORIO + 500) / 100.
047800
047900*    DESCUENTO SORTEADO ENTRE LOS 5 VALORES DE WS-TAB-DESCUENTO
048000*    (0, 5, 10, 15 O 20 POR CIENTO)
048100     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
048200*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
048300     DIVIDE WS-GEN-SEMILLA-ALT BY 5
048400        GIVING WS-GEN-COCIENTE
048500        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
048600*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
048700     MOVE WS-DESCTO-VALOR (WS-GEN-RESULTADO-ALEATORIO + 1)
048800        TO WS-VTA-PORC-DESCUENTO.
048900
049000*    TASA DE IMPUESTO FIJA DEL 8%; NO SE SORTEA COMO LOS DEMAS
049100*    CAMPOS, TODA TRANSACCION SINTETICA SALE CON LA MISMA TASA.
049200*    SI EL AREA DE NEGOCIO CAMBIA LA TASA REAL, ESTE ES EL UNICO
049300*    LUGAR DEL GENERADOR QUE HAY QUE TOCAR
049400     MOVE .0800 TO WS-VTA-TASA-IMPUESTO.
049500
049600 2300-ARMAR-CANTIDAD-PRECIO-FIN.
049700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
049800     EXIT.
049900*-----------------------------------------------------------------
050000*    2400-CALCULAR-IMPORTE (REGLA R11) - TOTAL-AMOUNT =
050100*    CANTIDAD X PRECIO X (1 - DESCUENTO/100) X (1 + IMPUESTO)
050200*    ESTE ES EL UNICO PARRAFO DE TODO EL PROGRAMA QUE NO AVANZA
050300*    LA SEMILLA; SOLO COMBINA CAMPOS YA SORTEADOS EN 2300
050400*-----------------------------------------------------------------
050500 2400-CALCULAR-IMPORTE.
050600
050700*    MISMA FORMULA DE LA REGLA R11 QUE USARIA UN SISTEMA DE
050800*    FACTURACION REAL; EL IMPUESTO SE SUMA DESPUES DEL DESCUENTO
050900     COMPUTE WS-VTA-IMPORTE-NUM ROUNDED =
051000             WS-VTA-CANTIDAD-NUM * WS-VTA-PRECIO-UNIT *
051100             (1 - (WS-VTA-PORC-DESCUENTO / 100)) *
051200             (1 + WS-VTA-TASA-IMPUESTO).
051300
051400 2400-CALCULAR-IMPORTE-FIN.
051500*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
051600     EXIT.
051700*-----------------------------------------------------------------
051800*    2500-ARMAR-FECHA - FECHA BASE 2023-01-01 MAS DESPLAZAMIENTO
051900*    DE 0 A 700 DIAS, MAS UNA HORA ALEATORIA DE OFICINA (08-19)
052000*-----------------------------------------------------------------
052100 2500-ARMAR-FECHA.
052200
052300*    DESPLAZAMIENTO ALEATORIO DE 0 A 700 DIAS DESDE EL 01/01/2023
052400*    (701 VALORES POSIBLES), CUBRIENDO CASI DOS ANIOS DE CORRIDA
052500     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
052600*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
052700     DIVIDE WS-GEN-SEMILLA-ALT BY 701
052800        GIVING WS-GEN-COCIENTE
052900        REMAINDER WS-DIAS-REST.
053000
053100*    FECHA BASE FIJA; DESDE AQUI 2550 AVANZA MES A MES HASTA
053200*    CONSUMIR WS-DIAS-REST
053300     MOVE 2023 TO WS-GEN-ANIO.
053400*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
053500     MOVE 1 TO WS-GEN-MES.
053600*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
053700     MOVE 1 TO WS-GEN-DIA.
053800
053900*    INVOCA EL PARRAFO SUBORDINADO INDICADO
054000     PERFORM 2550-AVANZAR-UN-MES
054100        THRU 2550-AVANZAR-UN-MES-FIN
054200        UNTIL WS-DIAS-REST = ZERO.
054300
054400*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
054500     MOVE WS-GEN-ANIO TO WS-VTA-FEC-ANIO.
054600*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
054700     MOVE WS-GEN-MES TO WS-VTA-FEC-MES.
054800*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
054900     MOVE WS-GEN-DIA TO WS-VTA-FEC-DIA.
055000
055100*    HORA ENTRE 08 Y 19 (HORARIO DE OFICINA), NO LAS 24 HORAS
055200*    DEL DIA, PARA QUE LA CORRIDA SE VEA COMO TRAFICO REAL
055300     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
055400*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
055500     DIVIDE WS-GEN-SEMILLA-ALT BY 12
055600        GIVING WS-GEN-COCIENTE
055700        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
055800*    CALCULA EL CAMPO SEGUN LA FORMULA INDICADA
055900     COMPUTE WS-VTA-FEC-HORAS =
056000             WS-GEN-RESULTADO-ALEATORIO + 8.
056100
056200*    MINUTO Y SEGUNDO, AMBOS ENTRE 0 Y 59, SIN RESTRICCION DE
056300*    HORARIO DE OFICINA
056400     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
056500*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
056600     DIVIDE WS-GEN-SEMILLA-ALT BY 60
056700        GIVING WS-GEN-COCIENTE
056800        REMAINDER WS-VTA-FEC-MINUTOS.
056900
057000*    SE CONSUME UN PASO DE SEMILLA ANTES DE SORTEAR EL
057100*    SIGUIENTE VALOR DE ESTE BLOQUE
057200     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
057300*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
057400     DIVIDE WS-GEN-SEMILLA-ALT BY 60
057500        GIVING WS-GEN-COCIENTE
057600        REMAINDER WS-VTA-FEC-SEGUNDOS.
057700
057800 2500-ARMAR-FECHA-FIN.
057900*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
058000     EXIT.
058100*-----------------------------------------------------------------
058200 2550-AVANZAR-UN-MES.
058300
058400*    CUANTOS DIAS TIENE EL MES ACTUAL Y CUANTOS QUEDAN LIBRES
058500*    DESDE EL DIA DONDE ESTA PARADO EL AVANCE
058600     PERFORM 2600-DIAS-DEL-MES THRU 2600-DIAS-DEL-MES-FIN.
058700*    CALCULA EL CAMPO SEGUN LA FORMULA INDICADA
058800     COMPUTE WS-DIAS-DISPONIBLES =
058900             WS-DIAS-MES-ACTUAL - WS-GEN-DIA.
059000
059100*    SI LO QUE FALTA POR AVANZAR CABE EN EL MES ACTUAL, SE
059200*    AVANZA DIRECTO Y SE TERMINA EL CICLO (WS-DIAS-REST A CERO)
059300     IF WS-DIAS-REST <= WS-DIAS-DISPONIBLES
059400        ADD WS-DIAS-REST TO WS-GEN-DIA
059500        MOVE ZERO TO WS-DIAS-REST
059600     ELSE
059700*        NO CABE: SE CONSUME EL MES ENTERO Y SE PASA AL
059800*        PRIMERO DEL MES SIGUIENTE, CON ROLLOVER DE ANIO SI
059900*        EL MES PASA DE DICIEMBRE
060000        SUBTRACT WS-DIAS-DISPONIBLES FROM WS-DIAS-REST
060100        SUBTRACT 1 FROM WS-DIAS-REST
060200        MOVE 1 TO WS-GEN-DIA
060300        ADD 1 TO WS-GEN-MES
060400        IF WS-GEN-MES > 12
060500           MOVE 1 TO WS-GEN-MES
060600           ADD 1 TO WS-GEN-ANIO
060700        END-IF
060800     END-IF.
060900
061000 2550-AVANZAR-UN-MES-FIN.
061100*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
061200     EXIT.
061300*-----------------------------------------------------------------
061400 2600-DIAS-DEL-MES.
061500
061600*    VALOR BASE DE LA TABLA; SOLO FEBRERO PUEDE CAMBIAR DE 28 A
061700*    29 SEGUN LA VERIFICACION DE BISIESTO
061800     MOVE WS-DIAS-MES-VALOR (WS-GEN-MES) TO WS-DIAS-MES-ACTUAL.
061900
062000*    RAMA CONDICIONAL DE ESTE PARRAFO
062100     IF WS-GEN-MES = 2
062200        PERFORM 2650-VERIFICAR-BISIESTO
062300           THRU 2650-VERIFICAR-BISIESTO-FIN
062400     END-IF.
062500
062600 2600-DIAS-DEL-MES-FIN.
062700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
062800     EXIT.
062900*-----------------------------------------------------------------
063000 2650-VERIFICAR-BISIESTO.
063100
063200*    REGLA CLASICA DE BISIESTO: DIVISIBLE ENTRE 4, Y SI ES
063300*    DIVISIBLE ENTRE 100 ENTONCES TAMBIEN TIENE QUE SERLO ENTRE
063400*    400 (2023 A 2025 NO ENTRAN EN ESTE CASO, PERO 2024 SI)
063500     DIVIDE WS-GEN-ANIO BY 4
063600        GIVING WS-GEN-COCIENTE REMAINDER WS-REM-4.
063700
063800*    RAMA CONDICIONAL DE ESTE PARRAFO
063900     IF WS-REM-4 = ZERO
064000        DIVIDE WS-GEN-ANIO BY 100
064100           GIVING WS-GEN-COCIENTE REMAINDER WS-REM-100
064200        IF WS-REM-100 NOT = ZERO
064300*           DIVISIBLE ENTRE 4 Y NO ENTRE 100: BISIESTO
064400           MOVE 29 TO WS-DIAS-MES-ACTUAL
064500        ELSE
064600           DIVIDE WS-GEN-ANIO BY 400
064700              GIVING WS-GEN-COCIENTE REMAINDER WS-REM-400
064800           IF WS-REM-400 = ZERO
064900*              DIVISIBLE ENTRE 100 Y TAMBIEN ENTRE 400: BISIESTO
065000              MOVE 29 TO WS-DIAS-MES-ACTUAL
065100           END-IF
065200        END-IF
065300     END-IF.
065400
065500 2650-VERIFICAR-BISIESTO-FIN.
065600*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
065700     EXIT.
065800*-----------------------------------------------------------------
065900 2700-ARMAR-OTROS-CAMPOS.
066000
066100*    MEDIO DE PAGO TOMADO DE LA TABLA DE 4 VALORES WS-PAGO-VALOR;
066200*    CADA MEDIO TIENE LA MISMA PROBABILIDAD DE SALIR
066300     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
066400*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
066500     DIVIDE WS-GEN-SEMILLA-ALT BY 4
066600        GIVING WS-GEN-COCIENTE
066700        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
066800*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
066900     MOVE WS-PAGO-VALOR (WS-GEN-RESULTADO-ALEATORIO + 1)
067000        TO WS-VTA-MEDIO-PAGO.
067100
067200*    ESTADO DE LA TRANSACCION; NO HAY SESGO HACIA 'COMPLETED',
067300*    LAS 4 OPCIONES DE WS-ESTADO-VALOR SALEN EN PROPORCION IGUAL
067400     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
067500*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
067600     DIVIDE WS-GEN-SEMILLA-ALT BY 4
067700        GIVING WS-GEN-COCIENTE
067800        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
067900*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
068000     MOVE WS-ESTADO-VALOR (WS-GEN-RESULTADO-ALEATORIO + 1)
068100        TO WS-VTA-ESTADO.
068200
068300*    PAIS DE DESTINO, TABLA DE 6 VALORES (WS-PAIS-VALOR), SIN
068400*    RELACION CON WS-VTA-ID-CLIENTE NI CON EL MEDIO DE PAGO
068500     PERFORM 2050-AVANZAR-SEMILLA THRU 2050-AVANZAR-SEMILLA-FIN.
068600*    DIVIDE PARA SACAR EL RESTO QUE ALIMENTA EL SORTEO
068700     DIVIDE WS-GEN-SEMILLA-ALT BY 6
068800        GIVING WS-GEN-COCIENTE
068900        REMAINDER WS-GEN-RESULTADO-ALEATORIO.
069000*    MUEVE EL CAMPO AL AREA DE SALIDA CORRESPONDIENTE
069100     MOVE WS-PAIS-VALOR (WS-GEN-RESULTADO-ALEATORIO + 1)
069200        TO WS-VTA-PAIS-DESTINO.
069300
069400*    EL EMAIL YA FUE ARMADO EN 2100-ARMAR-IDENTIFICADORES A PARTIR
069500*    DEL NUMERO DE CLIENTE, SOLO SE COPIA AL REGISTRO DE SALIDA
069600     MOVE WS-GEN-EMAIL-GRUPO TO WS-VTA-EMAIL-CLIENTE.
069700
069800*    LOS CAMPOS DE ENRIQUECIMIENTO (TXN-ANIO, DIA-SEM, SEGMENTO,
069900*    GANANCIA-EST) QUEDAN EN BLANCO/CERO AQUI; SI ESTE ARCHIVO SE
070000*    USA COMO ENTRADA DE PRUEBA, ES ETLVENTA QUIEN LOS COMPLETA
070100*    (2500-DERIVAR-SEGMENTO-GANANCIA DE ESE PROGRAMA, REGLAS
070200*    R5/R6, NO ESTE GENERADOR)
070300 2700-ARMAR-OTROS-CAMPOS-FIN.
070400*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
070500     EXIT.
070600*-----------------------------------------------------------------
070700 3000-FINALIZAR-PROGRAMA.
070800
070900*    CIERRE DEL ARCHIVO DE SALIDA Y MENSAJE DE FIN DE CORRIDA CON
071000*    LA CANTIDAD REAL DE REGISTROS ESCRITOS (WS-IDX-REGISTRO YA
071100*    QUEDO EN LA CANTIDAD FIJADA POR WS-CANT-REGISTROS-GENERAR)
071200     CLOSE SAL-VENTAS-GEN.
071300*    MUESTRA EL MENSAJE DE CONSOLA INDICADO
071400     DISPLAY 'GENVENTA - REGISTROS GENERADOS: ' WS-IDX-REGISTRO.
071500
071600 3000-FINALIZAR-PROGRAMA-FIN.
071700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
071800     EXIT.
071900*-----------------------------------------------------------------
072000 END PROGRAM GENVENTA.
