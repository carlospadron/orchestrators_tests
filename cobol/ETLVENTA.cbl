000100*-----------------------------------------------------------------
000200*    ETLVENTA
000300*    PROCESO BATCH NOCTURNO DE VENTAS: EXTRAE EL ARCHIVO PLANO DE
000400*    TRANSACCIONES, DEPURA Y VALIDA CADA REGISTRO, LO ENRIQUECE
000500*    CAMPOS DE FECHA Y SEGMENTACION, GRABA EL DETALLE EN EL
000600*    DE TRANSACCIONES, ACUMULA EL RESUMEN POR CATEGORIA Y CIERRA
000700*    CON EL INFORME DE METRICAS DE LA CORRIDA.
000800*-----------------------------------------------------------------
000900*    HISTORIA DE CAMBIOS
001000*    15/03/86 SUR  VTA-001 ALTA DEL PROGRAMA
001100*    02/04/86 SUR  VTA-006 LLAMADA A VALFECHA PARA DIA DE SEMANA
001200*    08/10/87 RGA  VTA-015 LLAMADA A VALDATOS (CAMPOS OBLIGAT.)
001300*    19/09/88 NBE  VTA-018 ALTA DE SEGMENTACION POR IMPORTE
001400*    22/11/88 NBE  VTA-019 ALTA DE GANANCIA ESTIMADA
001500*    03/02/90 CPE  VTA-026 ALTA DEL RESUMEN POR CATEGORIA EN TABLA
001600*    30/07/90 CPE  VTA-028 ALTA DEL INFORME DE METRICAS DE CORRIDA
001700*    25/01/90 NBE  VTA-025 ALTA DE VALIDACION DE IMPORTE/CANTIDAD
001800*    14/07/94 CPE  VTA-048 ALTA DEL ORDENAMIENTO DE CATEGORIAS
001900*    19/08/98 SUR  Y2K-004 AMPLIACION DE FECHAS A 4 DIGITOS
002000*    11/01/99 RGA  Y2K-004 PRUEBAS DE REGRESION FIN DE SIGLO
002100*    14/02/03 RBA  VTA-071 ALTA DE GANANCIA ESTIMADA EN EL DETALLE
002200*    09/05/05 NBE  VTA-084 ALTA DEL LISTADO POR CATEGORIA
002300*    14/11/06 LMO  VTA-088 WS-ENT-VENTAS-REG GENERICO + READ INTO,
002400*                  EVITA COLISION DE NOMBRES CON EL COPY VTADET
002500*-----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. ETLVENTA.
002800 AUTHOR. SENEN URDANETA.
002900 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA VENTAS.
003000 DATE-WRITTEN. 15/03/1986.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS WS-SW-MODO-PRUEBA
003900            OFF STATUS IS WS-SW-MODO-NORMAL.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*    ARCHIVO DE ENTRADA, EL LOTE DE TRANSACCIONES DEL DIA
004300     SELECT ENT-VENTAS ASSIGN TO ENTVTA01
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-ENT-VENTAS.
004600
004700*    SALIDA DE DETALLE ENRIQUECIDO, UNA LINEA POR TRANSACCION
004800*    VALIDA (ALIMENTA LA TABLA TRANSACTIONS DEL NEGOCIO)
004900     SELECT SAL-TRANSACCIONES ASSIGN TO SALVTA01
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-SAL-TRANSACCIONES.
005200
005300*    SALIDA DE RESUMEN, UNA LINEA POR CATEGORIA (ALIMENTA LA
005400*    TABLA TRANSACTION-SUMMARY DEL NEGOCIO)
005500     SELECT SAL-RESUMEN ASSIGN TO SALRES01
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-SAL-RESUMEN.
005800*-----------------------------------------------------------------
005900 DATA DIVISION.
006000 FILE SECTION.
006100*-----------------------------------------------------------------
006200*    ARCHIVO DE ENTRADA (TRANSACTIONS_<SIZE>.CSV DEL NEGOCIO,
006300*    CONVERTIDO A REGISTRO FIJO SEGUN EL LAYOUT DE WS-REG-VENTA)
006400*-----------------------------------------------------------------
006500 FD  ENT-VENTAS
006600     LABEL RECORDS ARE STANDARD.
006700*    REGISTRO GENERICO (SIN DESGLOSE), PARA QUE NINGUN NOMBRE
006800*    ELEMENTAL DE ESTE FD COLISIONE CON LOS DE WS-REG-VENTA.
006900*    2100-LEER-REGISTRO LO CARGA CON READ ... INTO WS-REG-VENTA,
007000*    IGUAL QUE SE HACE ABAJO CON LOS FD DE SALIDA (VTA-088)
007100 01  WS-ENT-VENTAS-REG               PIC X(155).
007200*-----------------------------------------------------------------
007300*    ARCHIVO DE SALIDA DE DETALLE (ALIMENTA LA TABLA TRANSACTIONS)
007400*-----------------------------------------------------------------
007500 FD  SAL-TRANSACCIONES
007600     LABEL RECORDS ARE STANDARD.
007700 01  WS-SAL-TRANSACCIONES-REG       PIC X(200).
007800*-----------------------------------------------------------------
007900*    ARCHIVO DE SALIDA DE RESUMEN (ALIMENTA TRANSACTION-SUMMARY)
008000*-----------------------------------------------------------------
008100 FD  SAL-RESUMEN
008200     LABEL RECORDS ARE STANDARD.
008300 01  WS-SAL-RESUMEN-REG             PIC X(64).
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600*-----------------------------------------------------------------
008700 COPY VTADET.
008800 COPY VTARES.
008900*-----------------------------------------------------------------
009000*    ESTADOS DE ARCHIVO
009100*-----------------------------------------------------------------
009200 01  FS-ENT-VENTAS                  PIC X(02).
009300*    88-LEVELS PARA NO COMPARAR '00'/'10' SUELTO EN CADA IF
009400     88  FS-ENT-OK                      VALUE '00'.
009500     88  FS-ENT-EOF                     VALUE '10'.
009600 01  FS-SAL-TRANSACCIONES            PIC X(02).
009700     88  FS-SAL-TRANSAC-OK               VALUE '00'.
009800 01  FS-SAL-RESUMEN                  PIC X(02).
009900     88  FS-SAL-RESUMEN-OK               VALUE '00'.
010000*-----------------------------------------------------------------
010100*    CONTADORES DE LA CORRIDA (METRICAS R8/R9/R10), A NIVEL 77
010200*    SEGUN COSTUMBRE DEL AREA PARA CONTADORES INDEPENDIENTES
010300*-----------------------------------------------------------------
010400 77  WS-CONT-EXTRAIDOS              PIC 9(07)  COMP.
010500*    CUANTAS LINEAS SE LEYERON DEL ARCHIVO DE ENTRADA (R8)
010600 77  WS-CONT-DUPLICADOS             PIC 9(07)  COMP.
010700*    CUANTAS SE DESCARTARON POR TENER UN ID YA VISTO (R1)
010800 77  WS-CONT-DESCARTADOS            PIC 9(07)  COMP.
010900*    TOTAL DESCARTADO, DUPLICADOS MAS INVALIDAS POR VALDATOS
011000 77  WS-CONT-TRANSFORMADOS          PIC 9(07)  COMP.
011100*    CUANTAS LLEGARON SANAS HASTA 2700-ESCRIBIR-DETALLE
011200
011300 01  WS-PCT-CALIDAD                  PIC 9(03)V99.
011400 01  WS-TOT-REVENUE-RUN              PIC S9(11)V99.
011500*    VISTA ALFANUMERICA DEL INGRESO TOTAL, PARA DISPLAY DE
011600*    DEPURACION SIN DEPENDER DE LA EDICION NUMERICA ESTANDAR
011700 01  WS-TOT-REVENUE-RUN-ALFA REDEFINES
011800     WS-TOT-REVENUE-RUN              PIC X(14).
011900 01  WS-SUMA-PROMEDIOS-CAT           PIC S9(11)V99.
012000 01  WS-PROMEDIO-ORDEN-RUN           PIC S9(09)V99.
012100*-----------------------------------------------------------------
012200*    TABLA DE IDENTIFICADORES YA VISTOS (REGLA R1 - DEDUPLICADO)
012300*    SE ADMITEN HASTA 5000 TRANSACCIONES POR CORRIDA (VTA-026)
012400*-----------------------------------------------------------------
012500 01  WS-TAB-IDS.
012600*    CADA POSICION GUARDA UN ID-TRANSACCION YA PROCESADO EN
012700*    ESTA CORRIDA, EN EL ORDEN EN QUE FUERON LLEGANDO
012800     05  WS-TAB-ID-ITEM OCCURS 5000 TIMES
012900             INDEXED BY WS-IDX-ID    PIC X(11).
013000 77  WS-CANT-IDS                     PIC 9(05)  COMP.
013100*    CUANTAS POSICIONES DE WS-TAB-ID-ITEM ESTAN OCUPADAS
013200 01  WS-SW-ID-DUPLICADO              PIC X(01).
013300     88  SW-ID-ES-DUPLICADO              VALUE 'S'.
013400     88  SW-ID-ES-NUEVO                  VALUE 'N'.
013500*-----------------------------------------------------------------
013600*    TABLA DE ACUMULACION POR CATEGORIA (REGLA R7 - SUMMARIZE)
013700*-----------------------------------------------------------------
013800 01  WS-TAB-RESUMEN.
013900*    SOLO 10 CATEGORIAS POSIBLES EN EL CATALOGO DE PRODUCTOS,
014000*    NO HAY NECESIDAD DE UNA TABLA MAS GRANDE (R7)
014100     05  WS-TAB-RESUMEN-ITEM OCCURS 10 TIMES
014200             INDEXED BY WS-IDX-CAT.
014300         10  WS-TAB-CAT-NOMBRE      PIC X(14).
014400         10  WS-TAB-CAT-TOT-TRANSAC PIC 9(09)  COMP.
014500         10  WS-TAB-CAT-TOT-IMPORTE PIC S9(11)V99.
014600         10  WS-TAB-CAT-TOT-CANTID  PIC 9(09)  COMP.
014700 01  WS-TAB-RESUMEN-TEMP.
014800*    AREA PUENTE PARA EL INTERCAMBIO DE FILAS DEL ORDENAMIENTO
014900*    BURBUJA, MISMO LAYOUT QUE WS-TAB-RESUMEN-ITEM
015000     05  WS-TEMP-CAT-NOMBRE         PIC X(14).
015100     05  WS-TEMP-CAT-TOT-TRANSAC    PIC 9(09)  COMP.
015200     05  WS-TEMP-CAT-TOT-IMPORTE    PIC S9(11)V99.
015300     05  WS-TEMP-CAT-TOT-CANTID     PIC 9(09)  COMP.
015400 77  WS-CANT-CATEGORIAS              PIC 9(02)  COMP.
015500*    CUANTAS FILAS DE WS-TAB-RESUMEN-ITEM ESTAN EN USO
015600 01  WS-SW-CAT-ENCONTRADA            PIC X(01).
015700     88  SW-CAT-FUE-ENCONTRADA           VALUE 'S'.
015800     88  SW-CAT-NO-FUE-ENCONTRADA        VALUE 'N'.
015900*    INDICES DE TRABAJO DEL ORDENAMIENTO BURBUJA (3010/3020)
016000 77  WS-IDX-ORD-I                    PIC 9(02)  COMP.
016100 77  WS-IDX-ORD-J                    PIC 9(02)  COMP.
016200*-----------------------------------------------------------------
016300*    AREA DE TRABAJO DE LA LLAMADA A VALDATOS (REGLAS R2/R3)
016400*-----------------------------------------------------------------
016500 01  WS-LK-VALIDAR.
016600*    GRUPO DE ENTRADA, EN FORMA ALFANUMERICA TAL COMO VALDATOS
016700*    LOS RECIBE PARA PODER DETECTAR CAMPOS EN BLANCO O CON
016800*    CARACTERES NO NUMERICOS (R2)
016900     05  WS-LK-ENTRADA.
017000         10  WS-LK-ENT-ID-TRANSAC   PIC X(11).
017100         10  WS-LK-ENT-ID-CLIENTE   PIC X(10).
017200         10  WS-LK-ENT-IMPORTE-ALFA PIC X(09).
017300         10  WS-LK-ENT-CANTID-ALFA  PIC X(04).
017400*    GRUPO DE SALIDA QUE DEVUELVE VALDATOS CON EL RESULTADO
017500*    DE LA VALIDACION (R3)
017600     05  WS-LK-SALIDA.
017700         10  WS-LK-SAL-VALIDO-O     PIC X(01).
017800             88  WS-LK-ES-VALIDO        VALUE 'S'.
017900             88  WS-LK-ES-INVALIDO      VALUE 'N'.
018000         10  WS-LK-SAL-MOTIVO-ERROR-O.
018100             15  WS-LK-COD-ERROR-O  PIC X(02).
018200             15  WS-LK-DES-ERROR-O  PIC X(40).
018300*-----------------------------------------------------------------
018400*    AREA DE TRABAJO DE LA LLAMADA A VALFECHA (REGLA R4)
018500*-----------------------------------------------------------------
018600 01  WS-LK-FECHA.
018700*    ENTRADA A VALFECHA: ANIO DE 4 DIGITOS DESDE Y2K-004 (1999)
018800     05  WS-LK-FEC-ANIO             PIC 9(04).
018900     05  WS-LK-FEC-MES              PIC 9(02).
019000     05  WS-LK-FEC-DIA              PIC 9(02).
019100*    SALIDA DE VALFECHA: NOMBRE DEL DIA Y BANDERA DE FIN DE
019200*    SEMANA, AMBOS USADOS PARA ENRIQUECER EL DETALLE (R4)
019300     05  WS-LK-DIA-SEMANA-O         PIC X(09).
019400     05  WS-LK-FIN-SEMANA-O         PIC X(01).
019500     05  WS-LK-VALIDACION-O         PIC X(01).
019600*-----------------------------------------------------------------
019700 PROCEDURE DIVISION.
019800*-----------------------------------------------------------------
019900     PERFORM 1000-INICIAR-PROGRAMA
020000        THRU 1000-INICIAR-PROGRAMA-FIN.
020100
020200*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
020300     PERFORM 2000-PROCESAR-ARCHIVO
020400        THRU 2000-PROCESAR-ARCHIVO-FIN
020500        UNTIL FS-ENT-EOF.
020600
020700*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
020800     PERFORM 3000-ORDENAR-CATEGORIAS
020900        THRU 3000-ORDENAR-CATEGORIAS-FIN.
021000
021100*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
021200     PERFORM 3100-ESCRIBIR-RESUMENES
021300        THRU 3100-ESCRIBIR-RESUMENES-FIN.
021400
021500*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
021600     PERFORM 4000-CALCULAR-METRICAS
021700        THRU 4000-CALCULAR-METRICAS-FIN.
021800
021900*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
022000     PERFORM 4100-MOSTRAR-INFORME
022100        THRU 4100-MOSTRAR-INFORME-FIN.
022200
022300*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
022400     PERFORM 5000-FINALIZAR-PROGRAMA
022500        THRU 5000-FINALIZAR-PROGRAMA-FIN.
022600
022700*    TERMINA EL RUN-UNIT
022800     STOP RUN.
022900*-----------------------------------------------------------------
023000 1000-INICIAR-PROGRAMA.
023100
023200*    ABRE EL ARCHIVO DE ENTRADA Y LOS DOS DE SALIDA ANTES DE
023300*    TOCAR NINGUN CONTADOR DE LA CORRIDA
023400     OPEN INPUT  ENT-VENTAS.
023500*    ABRE EL ARCHIVO INDICADO PARA ESTA CORRIDA
023600     OPEN OUTPUT SAL-TRANSACCIONES.
023700*    ABRE EL ARCHIVO INDICADO PARA ESTA CORRIDA
023800     OPEN OUTPUT SAL-RESUMEN.
023900
024000*    TODOS LOS CONTADORES Y SUBINDICES DE TABLA A CERO, POR SI
024100*    EL RUN-UNIT PREVIO DEJO BASURA EN MEMORIA (VTA-026)
024200     MOVE ZERO TO WS-CONT-EXTRAIDOS WS-CONT-DUPLICADOS
024300                  WS-CONT-DESCARTADOS WS-CONT-TRANSFORMADOS
024400                  WS-CANT-IDS WS-CANT-CATEGORIAS.
024500
024600*    EL SWITCH UPSI-0 SE PRENDE DESDE EL JCL/SCRIPT DE CORRIDA
024700*    PARA LAS PRUEBAS DE REGRESION, NUNCA EN PRODUCCION
024800     IF WS-SW-MODO-PRUEBA
024900        DISPLAY 'ETLVENTA - INICIANDO EN MODO DE PRUEBA'
025000     END-IF.
025100
025200*    LECTURA ANTICIPADA (PRIMING READ), CLASICA DEL AREA PARA
025300*    QUE EL PERFORM ... UNTIL DE ABAJO EVALUE FS-ENT-EOF BIEN
025400     PERFORM 2100-LEER-REGISTRO THRU 2100-LEER-REGISTRO-FIN.
025500
025600 1000-INICIAR-PROGRAMA-FIN.
025700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
025800     EXIT.
025900*-----------------------------------------------------------------
026000*    2000-PROCESAR-ARCHIVO - UN CICLO POR CADA REGISTRO LEIDO
026100*    (EXTRACT + TRANSFORM + ACUMULACION + LOAD DE DETALLE)
026200*-----------------------------------------------------------------
026300 2000-PROCESAR-ARCHIVO.
026400
026500*    PRIMERO SE DEPURA Y VALIDA EL REGISTRO RECIEN LEIDO
026600     PERFORM 2200-VALIDAR-REGISTRO
026700        THRU 2200-VALIDAR-REGISTRO-FIN.
026800
026900*    LOS DUPLICADOS Y LOS INVALIDOS NO SIGUEN AL ENRIQUECIMIENTO
027000*    NI SE ESCRIBEN EN EL DETALLE, SOLO SUMAN A LOS CONTADORES
027100     IF WS-LK-ES-VALIDO
027200        PERFORM 2400-DERIVAR-FECHA
027300           THRU 2400-DERIVAR-FECHA-FIN
027400        PERFORM 2500-DERIVAR-SEGMENTO-GANANCIA
027500           THRU 2500-DERIVAR-SEGMENTO-GANANCIA-FIN
027600        PERFORM 2600-ACUMULAR-CATEGORIA
027700           THRU 2600-ACUMULAR-CATEGORIA-FIN
027800        PERFORM 2700-ESCRIBIR-DETALLE
027900           THRU 2700-ESCRIBIR-DETALLE-FIN
028000     END-IF.
028100
028200*    SE TRAE LA SIGUIENTE TRANSACCION PARA LA PROXIMA VUELTA
028300*    DEL PERFORM ... UNTIL DE LA DIVISION DE PROCEDIMIENTOS
028400     PERFORM 2100-LEER-REGISTRO THRU 2100-LEER-REGISTRO-FIN.
028500
028600 2000-PROCESAR-ARCHIVO-FIN.
028700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
028800     EXIT.
028900*-----------------------------------------------------------------
029000*    2100-LEER-REGISTRO (EXTRACT) - LEE LA SIGUIENTE TRANSACCION
029100*    Y CUENTA LAS FILAS EXTRAIDAS
029200*-----------------------------------------------------------------
029300 2100-LEER-REGISTRO.
029400
029500*    READ ... INTO DESCARGA DIRECTO A WS-REG-VENTA (COPY VTADET),
029600*    ASI EL FD NO NECESITA DESGLOSE PROPIO (VTA-088)
029700     READ ENT-VENTAS INTO WS-REG-VENTA.
029800
029900*    SOLO SE CUENTA COMO EXTRAIDA SI EL READ NO DIO EOF NI ERROR
030000     IF FS-ENT-OK
030100        ADD 1 TO WS-CONT-EXTRAIDOS
030200     END-IF.
030300
030400 2100-LEER-REGISTRO-FIN.
030500*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
030600     EXIT.
030700*-----------------------------------------------------------------
030800*    2200-VALIDAR-REGISTRO (TRANSFORM) - DEDUPLICADO (R1) Y
030900*    VALIDACION DE CAMPOS OBLIGATORIOS/IMPORTE/CANTIDAD (R2/R3)
031000*-----------------------------------------------------------------
031100 2200-VALIDAR-REGISTRO.
031200
031300*    SE ASUME VALIDO HASTA QUE ALGO DEMUESTRE LO CONTRARIO
031400     MOVE 'S' TO WS-LK-SAL-VALIDO-O.
031500
031600*    R1 - PRIMERO SE DESCARTAN DUPLICADOS, ANTES DE GASTAR UNA
031700*    LLAMADA A VALDATOS EN UNA TRANSACCION QUE YA VINO ANTES
031800     PERFORM 2250-BUSCAR-ID-DUPLICADO
031900        THRU 2250-BUSCAR-ID-DUPLICADO-FIN.
032000
032100*    DECISION SEGUN LA REGLA DE NEGOCIO DEL PARRAFO
032200     IF SW-ID-ES-DUPLICADO
032300*       DUPLICADO: NO ENTRA A LA TABLA DE IDS NI SE VALIDA
032400        MOVE 'N' TO WS-LK-SAL-VALIDO-O
032500        ADD 1 TO WS-CONT-DUPLICADOS
032600        ADD 1 TO WS-CONT-DESCARTADOS
032700     ELSE
032800*       ID NUEVO: SE AGREGA A LA TABLA DE VISTOS PARA LAS
032900*       PROXIMAS BUSQUEDAS DE ESTA MISMA CORRIDA
033000        ADD 1 TO WS-CANT-IDS
033100        MOVE WS-VTA-ID-TRANSAC TO WS-TAB-ID-ITEM (WS-CANT-IDS)
033200*       SE ARMA EL AREA DE ENTRADA DE VALDATOS CON LOS CAMPOS
033300*       OBLIGATORIOS EN SU FORMA ALFANUMERICA (R2/R3)
033400        MOVE WS-VTA-ID-TRANSAC TO WS-LK-ENT-ID-TRANSAC
033500        MOVE WS-VTA-ID-CLIENTE TO WS-LK-ENT-ID-CLIENTE
033600        MOVE WS-VTA-IMPORTE-ALFA TO WS-LK-ENT-IMPORTE-ALFA
033700        MOVE WS-VTA-CANTIDAD-ALFA TO WS-LK-ENT-CANTID-ALFA
033800*       VALDATOS DEVUELVE S/N EN WS-LK-SAL-VALIDO-O Y EL
033900*       MOTIVO DE ERROR SI CORRESPONDE (VTA-015)
034000        CALL 'VALDATOS' USING WS-LK-VALIDAR
034100        IF WS-LK-ES-INVALIDO
034200           ADD 1 TO WS-CONT-DESCARTADOS
034300        END-IF
034400     END-IF.
034500
034600 2200-VALIDAR-REGISTRO-FIN.
034700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
034800     EXIT.
034900*-----------------------------------------------------------------
035000*    2250-BUSCAR-ID-DUPLICADO - BUSQUEDA LINEAL EN LA TABLA DE
035100*    IDENTIFICADORES YA PROCESADOS (LA TABLA NO ESTA ORDENADA)
035200*-----------------------------------------------------------------
035300 2250-BUSCAR-ID-DUPLICADO.
035400
035500*    POR DEFECTO NO ES DUPLICADO MIENTRAS NO SE ENCUENTRE
035600     MOVE 'N' TO WS-SW-ID-DUPLICADO.
035700*    POSICIONA EL INDICE AL INICIO DE LA TABLA
035800     SET WS-IDX-ID TO 1.
035900*    BUSQUEDA SECUENCIAL, LA TABLA CRECE EN ORDEN DE LLEGADA
036000*    Y NO AMERITA UN SEARCH ALL (SOLO HASTA 5000 ITEMS, VTA-026)
036100     SEARCH WS-TAB-ID-ITEM
036200        AT END
036300           MOVE 'N' TO WS-SW-ID-DUPLICADO
036400*          CONDICION REDUNDANTE CON AT END, DEJADA POR CLARIDAD
036500        WHEN WS-IDX-ID > WS-CANT-IDS
036600           MOVE 'N' TO WS-SW-ID-DUPLICADO
036700        WHEN WS-TAB-ID-ITEM (WS-IDX-ID) = WS-VTA-ID-TRANSAC
036800           MOVE 'S' TO WS-SW-ID-DUPLICADO
036900     END-SEARCH.
037000
037100 2250-BUSCAR-ID-DUPLICADO-FIN.
037200*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
037300     EXIT.
037400*-----------------------------------------------------------------
037500*    2400-DERIVAR-FECHA (REGLA R4) - ANIO, MES, DIA DE LA SEMANA
037600*    Y BANDERA DE FIN DE SEMANA, POR LLAMADA A VALFECHA
037700*-----------------------------------------------------------------
037800 2400-DERIVAR-FECHA.
037900
038000*    SE PASA LA FECHA DE LA TRANSACCION EN SUS TRES CAMPOS
038100*    NUMERICOS, TAL COMO LOS ESPERA EL LINKAGE DE VALFECHA
038200     MOVE WS-VTA-FEC-ANIO TO WS-LK-FEC-ANIO.
038300*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
038400     MOVE WS-VTA-FEC-MES TO WS-LK-FEC-MES.
038500*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
038600     MOVE WS-VTA-FEC-DIA TO WS-LK-FEC-DIA.
038700
038800*    VALFECHA DEVUELVE EL DIA DE SEMANA Y LA BANDERA DE FIN DE
038900*    SEMANA (SABADO/DOMINGO), NO SE USA SU BANDERA DE VALIDEZ
039000*    PORQUE LA FECHA YA LLEGO VALIDADA DEL ARCHIVO DE ORIGEN
039100     CALL 'VALFECHA' USING WS-LK-FECHA.
039200
039300*    EL ANIO Y EL MES DE LA TRANSACCION SE CONSERVAN APARTE
039400*    PARA FACILITAR REPORTES DE TENDENCIA SIN DESCOMPONER LA
039500*    FECHA COMPLETA CADA VEZ
039600     MOVE WS-VTA-FEC-ANIO TO WS-VTA-TXN-ANIO.
039700*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
039800     MOVE WS-VTA-FEC-MES TO WS-VTA-TXN-MES.
039900*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
040000     MOVE WS-LK-DIA-SEMANA-O TO WS-VTA-DIA-SEM.
040100*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
040200     MOVE WS-LK-FIN-SEMANA-O TO WS-VTA-FIN-SEMANA.
040300
040400 2400-DERIVAR-FECHA-FIN.
040500*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
040600     EXIT.
040700*-----------------------------------------------------------------
040800*    2500-DERIVAR-SEGMENTO-GANANCIA (REGLAS R5/R6)
040900*-----------------------------------------------------------------
041000 2500-DERIVAR-SEGMENTO-GANANCIA.
041100
041200*    R5 - TRES BANDAS FIJAS POR IMPORTE, LOS CORTES SON LOS
041300*    ACORDADOS CON EL AREA COMERCIAL EN VTA-018 (19/09/88)
041400     EVALUATE TRUE
041500        WHEN WS-VTA-IMPORTE-NUM <= 50.00
041600           MOVE 'low_value   ' TO WS-VTA-SEGMENTO
041700        WHEN WS-VTA-IMPORTE-NUM <= 200.00
041800           MOVE 'medium_value' TO WS-VTA-SEGMENTO
041900        WHEN OTHER
042000           MOVE 'high_value  ' TO WS-VTA-SEGMENTO
042100     END-EVALUATE.
042200
042300*    R6 - GANANCIA ESTIMADA: 30% FIJO SOBRE EL IMPORTE, SIN
042400*    DISTINGUIR POR CATEGORIA NI POR MEDIO DE PAGO (VTA-019,
042500*    REVISADO Y CONFIRMADO EN VTA-071)
042600     COMPUTE WS-VTA-GANANCIA-EST ROUNDED =
042700             WS-VTA-IMPORTE-NUM * 0.30.
042800
042900 2500-DERIVAR-SEGMENTO-GANANCIA-FIN.
043000*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
043100     EXIT.
043200*-----------------------------------------------------------------
043300*    2600-ACUMULAR-CATEGORIA (SUMMARIZE) - ACUMULA EN LA TABLA
043400*    DE CATEGORIAS EN MEMORIA (CONTROL BREAK DIFERIDO A 3000)
043500*-----------------------------------------------------------------
043600 2600-ACUMULAR-CATEGORIA.
043700
043800*    SE BUSCA LA CATEGORIA DE ESTA TRANSACCION EN LA TABLA DE
043900*    RESUMEN QUE SE VA ARMANDO EN MEMORIA DURANTE TODA LA CORRIDA
044000     MOVE 'N' TO WS-SW-CAT-ENCONTRADA.
044100*    POSICIONA EL INDICE AL INICIO DE LA TABLA
044200     SET WS-IDX-CAT TO 1.
044300*    BUSQUEDA SECUENCIAL EN LA TABLA INDEXADA
044400     SEARCH WS-TAB-RESUMEN-ITEM
044500        AT END
044600           MOVE 'N' TO WS-SW-CAT-ENCONTRADA
044700        WHEN WS-IDX-CAT > WS-CANT-CATEGORIAS
044800           MOVE 'N' TO WS-SW-CAT-ENCONTRADA
044900        WHEN WS-TAB-CAT-NOMBRE (WS-IDX-CAT) = WS-VTA-CATEGORIA
045000           MOVE 'S' TO WS-SW-CAT-ENCONTRADA
045100     END-SEARCH.
045200
045300*    CATEGORIA NUEVA EN ESTA CORRIDA: SE ABRE UNA FILA MAS EN
045400*    LA TABLA (MAXIMO 10, SEGUN EL OCCURS DE WS-TAB-RESUMEN)
045500     IF SW-CAT-NO-FUE-ENCONTRADA
045600        ADD 1 TO WS-CANT-CATEGORIAS
045700        SET WS-IDX-CAT TO WS-CANT-CATEGORIAS
045800        MOVE WS-VTA-CATEGORIA TO WS-TAB-CAT-NOMBRE (WS-IDX-CAT)
045900        MOVE ZERO TO WS-TAB-CAT-TOT-TRANSAC (WS-IDX-CAT)
046000        MOVE ZERO TO WS-TAB-CAT-TOT-IMPORTE (WS-IDX-CAT)
046100        MOVE ZERO TO WS-TAB-CAT-TOT-CANTID (WS-IDX-CAT)
046200     END-IF.
046300
046400*    R7 - SE ACUMULA TRANSACCION, IMPORTE Y CANTIDAD EN LA
046500*    FILA DE LA CATEGORIA (ENCONTRADA O RECIEN CREADA ARRIBA)
046600     ADD 1 TO WS-TAB-CAT-TOT-TRANSAC (WS-IDX-CAT).
046700*    ACUMULA EN EL CONTADOR O TOTAL CORRESPONDIENTE
046800     ADD WS-VTA-IMPORTE-NUM
046900        TO WS-TAB-CAT-TOT-IMPORTE (WS-IDX-CAT).
047000*    ACUMULA EN EL CONTADOR O TOTAL CORRESPONDIENTE
047100     ADD WS-VTA-CANTIDAD-NUM
047200        TO WS-TAB-CAT-TOT-CANTID (WS-IDX-CAT).
047300*    UNA TRANSACCION VALIDA MAS QUE COMPLETO TODO EL TRANSFORM
047400     ADD 1 TO WS-CONT-TRANSFORMADOS.
047500
047600 2600-ACUMULAR-CATEGORIA-FIN.
047700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
047800     EXIT.
047900*-----------------------------------------------------------------
048000*    2700-ESCRIBIR-DETALLE (LOAD) - GRABA EL REGISTRO ENRIQUECIDO
048100*-----------------------------------------------------------------
048200 2700-ESCRIBIR-DETALLE.
048300
048400*    SE GRABA TODO EL REGISTRO DE VENTA YA ENRIQUECIDO (FECHA,
048500*    SEGMENTO Y GANANCIA ESTIMADA INCLUIDOS), UNA LINEA POR
048600*    TRANSACCION VALIDA (VTA-084)
048700     WRITE WS-SAL-TRANSACCIONES-REG FROM WS-REG-VENTA.
048800
048900 2700-ESCRIBIR-DETALLE-FIN.
049000*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
049100     EXIT.
049200*-----------------------------------------------------------------
049300*    3000-ORDENAR-CATEGORIAS - ORDENAMIENTO BURBUJA ASCENDENTE
049400*    POR NOMBRE DE CATEGORIA, REQUERIDO PARA LA SALIDA (SUMMARIZE)
049500*-----------------------------------------------------------------
049600 3000-ORDENAR-CATEGORIAS.
049700
049800*    NO TIENE SENTIDO ORDENAR UNA TABLA DE UNA SOLA FILA
049900     IF WS-CANT-CATEGORIAS > 1
050000        PERFORM 3010-PASADA-ORDENAMIENTO
050100           THRU 3010-PASADA-ORDENAMIENTO-FIN
050200           VARYING WS-IDX-ORD-I FROM 1 BY 1
050300           UNTIL WS-IDX-ORD-I > WS-CANT-CATEGORIAS - 1
050400     END-IF.
050500
050600 3000-ORDENAR-CATEGORIAS-FIN.
050700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
050800     EXIT.
050900*-----------------------------------------------------------------
051000*    3010-PASADA-ORDENAMIENTO - UNA PASADA COMPLETA DEL BURBUJA,
051100*    COMPARANDO CADA PAR ADYACENTE HASTA EL LIMITE YA ORDENADO
051200 3010-PASADA-ORDENAMIENTO.
051300
051400*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
051500     PERFORM 3020-COMPARAR-INTERCAMBIAR
051600        THRU 3020-COMPARAR-INTERCAMBIAR-FIN
051700        VARYING WS-IDX-ORD-J FROM 1 BY 1
051800        UNTIL WS-IDX-ORD-J > WS-CANT-CATEGORIAS - WS-IDX-ORD-I.
051900
052000 3010-PASADA-ORDENAMIENTO-FIN.
052100*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
052200     EXIT.
052300*-----------------------------------------------------------------
052400*    3020-COMPARAR-INTERCAMBIAR - SI EL PAR ESTA FUERA DE ORDEN
052500*    SE INTERCAMBIA LA FILA ENTERA (NOMBRE + LOS TRES TOTALES)
052600 3020-COMPARAR-INTERCAMBIAR.
052700
052800*    DECISION SEGUN LA REGLA DE NEGOCIO DEL PARRAFO
052900     IF WS-TAB-CAT-NOMBRE (WS-IDX-ORD-J) >
053000        WS-TAB-CAT-NOMBRE (WS-IDX-ORD-J + 1)
053100*       SE USA WS-TAB-RESUMEN-TEMP COMO AREA PUENTE, AL ESTILO
053200*       CLASICO DE TRES MOVE PARA UN INTERCAMBIO DE GRUPO
053300        MOVE WS-TAB-RESUMEN-ITEM (WS-IDX-ORD-J)
053400           TO WS-TAB-RESUMEN-TEMP
053500        MOVE WS-TAB-RESUMEN-ITEM (WS-IDX-ORD-J + 1)
053600           TO WS-TAB-RESUMEN-ITEM (WS-IDX-ORD-J)
053700        MOVE WS-TAB-RESUMEN-TEMP
053800           TO WS-TAB-RESUMEN-ITEM (WS-IDX-ORD-J + 1)
053900     END-IF.
054000
054100 3020-COMPARAR-INTERCAMBIAR-FIN.
054200*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
054300     EXIT.
054400*-----------------------------------------------------------------
054500*    3100-ESCRIBIR-RESUMENES (LOAD) - UN REGISTRO POR CATEGORIA,
054600*    YA ORDENADAS, MAS ACUMULACION DE TOTALES DE CORRIDA (R9/R10)
054700*-----------------------------------------------------------------
054800 3100-ESCRIBIR-RESUMENES.
054900
055000*    ACUMULADORES DE CORRIDA A CERO ANTES DE RECORRER LA TABLA
055100*    YA ORDENADA Y GRABAR UN REGISTRO DE RESUMEN POR CATEGORIA
055200     MOVE ZERO TO WS-TOT-REVENUE-RUN WS-SUMA-PROMEDIOS-CAT.
055300
055400*    INVOCA EL SUBPARRAFO QUE RESUELVE ESTE PASO
055500     PERFORM 3110-ESCRIBIR-UN-RESUMEN
055600        THRU 3110-ESCRIBIR-UN-RESUMEN-FIN
055700        VARYING WS-IDX-CAT FROM 1 BY 1
055800        UNTIL WS-IDX-CAT > WS-CANT-CATEGORIAS.
055900
056000 3100-ESCRIBIR-RESUMENES-FIN.
056100*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
056200     EXIT.
056300*-----------------------------------------------------------------
056400*    3110-ESCRIBIR-UN-RESUMEN - ARMA Y GRABA UNA LINEA DE
056500*    WS-REG-RESUMEN-CAT (COPY VTARES) POR CADA CATEGORIA
056600 3110-ESCRIBIR-UN-RESUMEN.
056700
056800*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
056900     MOVE WS-TAB-CAT-NOMBRE (WS-IDX-CAT) TO WS-RES-CATEGORIA.
057000*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
057100     MOVE WS-TAB-CAT-TOT-TRANSAC (WS-IDX-CAT)
057200        TO WS-RES-TOT-TRANSAC.
057300*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
057400     MOVE WS-TAB-CAT-TOT-IMPORTE (WS-IDX-CAT)
057500        TO WS-RES-TOT-INGRESOS.
057600*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
057700     MOVE WS-TAB-CAT-TOT-CANTID (WS-IDX-CAT)
057800        TO WS-RES-TOT-CANTIDAD.
057900*    PROMEDIO DE VENTA DE LA CATEGORIA, REDONDEADO A DOS
058000*    DECIMALES COMO EL RESTO DE LOS IMPORTES DEL SISTEMA
058100     COMPUTE WS-RES-PROMEDIO-VENTA ROUNDED =
058200             WS-TAB-CAT-TOT-IMPORTE (WS-IDX-CAT) /
058300             WS-TAB-CAT-TOT-TRANSAC (WS-IDX-CAT).
058400
058500*    R9/R10 - SE VA ACUMULANDO EL INGRESO TOTAL DE LA CORRIDA Y
058600*    LA SUMA DE PROMEDIOS POR CATEGORIA (PARA EL PROMEDIO DE
058700*    PROMEDIOS QUE SACA 4000-CALCULAR-METRICAS)
058800     ADD WS-RES-TOT-INGRESOS TO WS-TOT-REVENUE-RUN.
058900*    ACUMULA EN EL CONTADOR O TOTAL CORRESPONDIENTE
059000     ADD WS-RES-PROMEDIO-VENTA TO WS-SUMA-PROMEDIOS-CAT.
059100
059200*    GRABA LA LINEA DE SALIDA EN EL ARCHIVO
059300     WRITE WS-SAL-RESUMEN-REG FROM WS-REG-RESUMEN-CAT.
059400
059500 3110-ESCRIBIR-UN-RESUMEN-FIN.
059600*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
059700     EXIT.
059800*-----------------------------------------------------------------
059900*    4000-CALCULAR-METRICAS (REGLAS R8/R9/R10)
060000*-----------------------------------------------------------------
060100 4000-CALCULAR-METRICAS.
060200
060300*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
060400     MOVE ZERO TO WS-PCT-CALIDAD WS-PROMEDIO-ORDEN-RUN.
060500
060600*    R8 - PORCENTAJE DE CALIDAD: CUANTAS DE LAS EXTRAIDAS
060700*    TERMINARON TRANSFORMADAS (NI DUPLICADAS NI INVALIDAS)
060800     IF WS-CONT-EXTRAIDOS > ZERO
060900        COMPUTE WS-PCT-CALIDAD ROUNDED =
061000                (WS-CONT-TRANSFORMADOS / WS-CONT-EXTRAIDOS) * 100
061100     END-IF.
061200
061300*    PROMEDIO DE LOS PROMEDIOS DE VENTA POR CATEGORIA, PARA EL
061400*    INFORME DE METRICAS (DISTINTO DEL PROMEDIO GENERAL DE
061500*    TODAS LAS TRANSACCIONES, QUE ESTE PROGRAMA NO CALCULA)
061600     IF WS-CANT-CATEGORIAS > ZERO
061700        COMPUTE WS-PROMEDIO-ORDEN-RUN ROUNDED =
061800                WS-SUMA-PROMEDIOS-CAT / WS-CANT-CATEGORIAS
061900     END-IF.
062000
062100 4000-CALCULAR-METRICAS-FIN.
062200*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
062300     EXIT.
062400*-----------------------------------------------------------------
062500*    4100-MOSTRAR-INFORME (REPORTS) - INFORME DE METRICAS DE LA
062600*    CORRIDA MAS EL LISTADO POR CATEGORIA, AMBOS POR CONSOLA
062700*-----------------------------------------------------------------
062800 4100-MOSTRAR-INFORME.
062900
063000*    EL INFORME SALE POR CONSOLA (SYSOUT), NO HAY ARCHIVO DE
063100*    IMPRESION DEDICADO PARA ESTA CORRIDA (VTA-028)
063200     DISPLAY WS-LIN-SEPARADOR.
063300*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
063400     MOVE WS-CONT-EXTRAIDOS TO WS-LIN-EXTRAIDAS-N.
063500*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
063600     DISPLAY WS-LIN-EXTRAIDAS.
063700*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
063800     MOVE WS-CONT-TRANSFORMADOS TO WS-LIN-TRANSFORM-N.
063900*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
064000     DISPLAY WS-LIN-TRANSFORM.
064100*    CALCULO ARITMETICO DEL CAMPO DE SALIDA
064200     COMPUTE WS-LIN-DESCARTADAS-N =
064300             WS-CONT-DESCARTADOS.
064400*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
064500     DISPLAY WS-LIN-DESCARTADAS.
064600*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
064700     MOVE WS-PCT-CALIDAD TO WS-LIN-CALIDAD-N.
064800*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
064900     DISPLAY WS-LIN-CALIDAD.
065000*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
065100     MOVE WS-CANT-CATEGORIAS TO WS-LIN-CATEGORIAS-N.
065200*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
065300     DISPLAY WS-LIN-CATEGORIAS.
065400*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
065500     MOVE WS-TOT-REVENUE-RUN TO WS-LIN-INGRESOS-N.
065600*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
065700     DISPLAY WS-LIN-INGRESOS.
065800*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
065900     MOVE WS-PROMEDIO-ORDEN-RUN TO WS-LIN-PROMEDIO-N.
066000*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
066100     DISPLAY WS-LIN-PROMEDIO.
066200*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
066300     MOVE WS-CONT-TRANSFORMADOS TO WS-LIN-TOT-TRANSAC-N.
066400*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
066500     DISPLAY WS-LIN-TOT-TRANSAC.
066600*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
066700     DISPLAY WS-LIN-SEPARADOR.
066800
066900*    LUEGO DEL BLOQUE DE METRICAS, EL LISTADO POR CATEGORIA,
067000*    YA VIENE ORDENADO ALFABETICAMENTE DESDE 3000 (VTA-084)
067100     PERFORM 4200-MOSTRAR-RESUMEN-CAT
067200        THRU 4200-MOSTRAR-RESUMEN-CAT-FIN
067300        VARYING WS-IDX-CAT FROM 1 BY 1
067400        UNTIL WS-IDX-CAT > WS-CANT-CATEGORIAS.
067500
067600 4100-MOSTRAR-INFORME-FIN.
067700*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
067800     EXIT.
067900*-----------------------------------------------------------------
068000*    4200-MOSTRAR-RESUMEN-CAT - UNA LINEA DE CONSOLA POR
068100*    CATEGORIA, CON SUS TOTALES Y EL PROMEDIO DE VENTA
068200 4200-MOSTRAR-RESUMEN-CAT.
068300
068400*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
068500     MOVE WS-TAB-CAT-NOMBRE (WS-IDX-CAT) TO WS-LIN-CAT-NOMBRE.
068600*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
068700     MOVE WS-TAB-CAT-TOT-TRANSAC (WS-IDX-CAT)
068800        TO WS-LIN-CAT-TRANSAC.
068900*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
069000     MOVE WS-TAB-CAT-TOT-IMPORTE (WS-IDX-CAT)
069100        TO WS-LIN-CAT-INGRESOS.
069200*    CALCULO ARITMETICO DEL CAMPO DE SALIDA
069300     COMPUTE WS-LIN-CAT-PROMEDIO ROUNDED =
069400             WS-TAB-CAT-TOT-IMPORTE (WS-IDX-CAT) /
069500             WS-TAB-CAT-TOT-TRANSAC (WS-IDX-CAT).
069600*    TRANSFIERE EL CAMPO SIN CONVERSION DE FORMATO
069700     MOVE WS-TAB-CAT-TOT-CANTID (WS-IDX-CAT)
069800        TO WS-LIN-CAT-CANTIDAD.
069900*    MUESTRA LA LINEA POR CONSOLA (SYSOUT)
070000     DISPLAY WS-LIN-CAT-DETALLE.
070100
070200 4200-MOSTRAR-RESUMEN-CAT-FIN.
070300*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
070400     EXIT.
070500*-----------------------------------------------------------------
070600 5000-FINALIZAR-PROGRAMA.
070700
070800*    CIERRE ORDENADO DE LOS TRES ARCHIVOS ANTES DE TERMINAR EL
070900*    RUN-UNIT; NO HAY LINKAGE SECTION PORQUE EL PROGRAMA SE
071000*    INVOCA SOLO, NUNCA COMO SUBRUTINA
071100     CLOSE ENT-VENTAS SAL-TRANSACCIONES SAL-RESUMEN.
071200
071300 5000-FINALIZAR-PROGRAMA-FIN.
071400*    FIN DEL PARRAFO, SIN PROCESAMIENTO ADICIONAL
071500     EXIT.
071600*-----------------------------------------------------------------
071700 END PROGRAM ETLVENTA.
