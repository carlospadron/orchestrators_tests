000100*-----------------------------------------------------------------
000200*    VTADET.CPY
000300*    LAYOUT DEL REGISTRO DE VENTA (DETALLE) - ENTR. Y ENRIQUECIDO
000400*    USADO POR ETLVENTA, GENVENTA Y EN LA LINKAGE DE VALDATOS
000500*-----------------------------------------------------------------
000600*    HISTORIA DE CAMBIOS
000700*    04/03/86 RGA  VTA-004 ALTA DEL LAYOUT, REEMPLAZA CONSUMOS.CPY
000800*    18/07/87 NBE  VTA-011 AMPLIACION DE ID-CLIENTE A 10 POSIC.
000900*    22/11/88 NBE  VTA-019 AGREGADO DE CAMPOS DE ENRIQUECIMIENTO
001000*    10/06/91 CPE  VTA-033 REDEFINES ALFA/NUM P/ VALID. DE IMPORTE
001100*    05/09/92 CPE  VTA-038 ALTA DE 88-NIVELES DE CATEGORIA
001200*    14/07/94 RGA  VTA-048 AJUSTE DE TASA DE IMPUESTO A 4 DECIM.
001300*    19/08/98 SUR  Y2K-004 AMPLIACION DE ANIO A 4 DIGITOS
001400*    11/01/99 NBE  Y2K-004 PRUEBAS DE REGRESION FIN DE SIGLO
001500*    14/02/03 RBA  VTA-071 ALTA DE WS-VTA-GANANCIA-EST
001600*    09/05/05 NBE  VTA-084 AJUSTE DE WS-VTA-SEGMENTO A 12 POSIC.
001700*    14/11/06 LMO  VTA-089 FILLER FINAL AMPLIADO A 8 POSICIONES
001800*    30/03/08 RBA  VTA-094 REVISION GENERAL DE ANCHOS DE CAMPO
001900*-----------------------------------------------------------------
002000 01  WS-REG-VENTA.
002100*    IDENTIFICADORES DE LA TRANSACCION Y DEL CLIENTE, TAL COMO
002200*    VIENEN EN EL ARCHIVO PLANO DE ORIGEN (VTA-004)
002300     05  WS-VTA-ID-TRANSAC          PIC X(11).
002400     05  WS-VTA-ID-CLIENTE          PIC X(10).
002500*    PRODUCTO Y CATEGORIA DEL ITEM VENDIDO.  LOS 88-NIVELES DE
002600*    CATEGORIA SE AGREGARON EN VTA-038 PARA EVITAR QUE LAS
002700*    PRUEBAS DE 2500-DERIVAR-SEGMENTO-GANANCIA COMPARARAN
002800*    LITERALES SUELTOS CONTRA EL CAMPO EN CADA PARRAFO
002900     05  WS-VTA-PRODUCTO            PIC X(12).
003000     05  WS-VTA-CATEGORIA           PIC X(14).
003100         88  WS-CAT-ELECTRONICA     VALUE 'Electronics   '.
003200         88  WS-CAT-INDUMENTARIA    VALUE 'Clothing      '.
003300         88  WS-CAT-LIBROS          VALUE 'Books         '.
003400         88  WS-CAT-HOGAR-JARDIN    VALUE 'Home & Garden '.
003500         88  WS-CAT-DEPORTES        VALUE 'Sports        '.
003600         88  WS-CAT-JUGUETES        VALUE 'Toys          '.
003700*    CANTIDAD Y PRECIO UNITARIO.  LA CANTIDAD VIENE EN EL ARCHIVO
003800*    COMO TEXTO (WS-VTA-CANTIDAD-ALFA) Y SE PRUEBA > CERO POR
003900*    LA VISTA NUMERICA REDEFINIDA EN VALDATOS (VTA-033, REGLA R3)
004000     05  WS-VTA-CANTIDAD-ALFA       PIC X(04).
004100     05  WS-VTA-CANTIDAD-NUM REDEFINES
004200         WS-VTA-CANTIDAD-ALFA       PIC S9(04).
004300     05  WS-VTA-PRECIO-UNIT         PIC S9(05)V99.
004400*    IMPORTE TOTAL DE LA LINEA, MISMA TECNICA DE REDEFINES QUE
004500*    LA CANTIDAD (VTA-033); ES EL CAMPO QUE 2500-DERIVAR-
004600*    SEGMENTO-GANANCIA USA PARA CLASIFICAR EL VALOR DE LA VENTA
004700     05  WS-VTA-IMPORTE-ALFA        PIC X(09).
004800     05  WS-VTA-IMPORTE-NUM REDEFINES
004900         WS-VTA-IMPORTE-ALFA        PIC S9(07)V99.
005000*    DESCUENTO Y TASA DE IMPUESTO APLICADOS AL CALCULAR EL
005100*    IMPORTE EN GENVENTA (REGLA R11); NO SE RECALCULAN EN
005200*    ETLVENTA, QUE SOLO LOS TRANSPORTA
005300     05  WS-VTA-PORC-DESCUENTO      PIC 9(03)V99.
005400     05  WS-VTA-TASA-IMPUESTO       PIC 9V9(04).
005500*    MEDIO DE PAGO Y ESTADO DE LA TRANSACCION, TAL COMO LLEGAN
005600*    DEL ARCHIVO DE ORIGEN; NO SE VALIDAN CONTRA TABLA (NO ES
005700*    REQUERIDO POR LAS REGLAS R1-R11 DEL PROCESO)
005800     05  WS-VTA-MEDIO-PAGO          PIC X(11).
005900     05  WS-VTA-ESTADO              PIC X(09).
006000*    FECHA Y HORA DE LA TRANSACCION, ARMADA CON FILLER DE
006100*    SEPARADORES PARA QUE EL DISPLAY/WRITE SALGA YA FORMATEADO
006200*    SIN NECESIDAD DE UNA LINEA DE IMPRESION APARTE
006300     05  WS-VTA-FECHA-HORA.
006400*        ANIO EN 4 DIGITOS DESDE VTA-019 (ERA 2 ANTES DE Y2K-004)
006500         10  WS-VTA-FEC-ANIO        PIC 9(04).
006600         10  FILLER                 PIC X VALUE '-'.
006700         10  WS-VTA-FEC-MES         PIC 9(02).
006800         10  FILLER                 PIC X VALUE '-'.
006900         10  WS-VTA-FEC-DIA         PIC 9(02).
007000         10  FILLER                 PIC X VALUE SPACE.
007100*        HORA, MINUTO Y SEGUNDO DE LA TRANSACCION (FORMATO 24H)
007200         10  WS-VTA-FEC-HORAS       PIC 9(02).
007300         10  FILLER                 PIC X VALUE ':'.
007400         10  WS-VTA-FEC-MINUTOS     PIC 9(02).
007500         10  FILLER                 PIC X VALUE ':'.
007600         10  WS-VTA-FEC-SEGUNDOS    PIC 9(02).
007700     05  WS-VTA-PAIS-DESTINO        PIC X(09).
007800     05  WS-VTA-EMAIL-CLIENTE       PIC X(30).
007900*-----------------------------------------------------------------
008000*    CAMPOS DE ENRIQUECIMIENTO (CARGADOS EN 2400/2500 DE ETLVENTA)
008100*-----------------------------------------------------------------
008200*    ANIO/MES DE LA TRANSACCION REPETIDOS EN FORMA SEPARADA (SIN
008300*    LOS SEPARADORES DE WS-VTA-FECHA-HORA) PARA FACILITAR FUTUROS
008400*    AGRUPAMIENTOS POR PERIODO SIN TENER QUE REDEFINIR EL GRUPO
008500     05  WS-VTA-TXN-ANIO            PIC 9(04).
008600     05  WS-VTA-TXN-MES             PIC 9(02).
008700*    NOMBRE DEL DIA DE LA SEMANA Y BANDERA DE FIN DE SEMANA,
008800*    DERIVADOS POR VALFECHA CON EL METODO DE ZELLER (REGLA R4)
008900     05  WS-VTA-DIA-SEM             PIC X(09).
009000     05  WS-VTA-FIN-SEMANA          PIC X(01).
009100         88  WS-ES-FIN-SEMANA       VALUE 'Y'.
009200         88  WS-NO-FIN-SEMANA       VALUE 'N'.
009300*    SEGMENTO DE VALOR (LOW/MEDIUM/HIGH) Y GANANCIA ESTIMADA AL
009400*    30% DEL IMPORTE, AMBOS DERIVADOS EN 2500-DERIVAR-SEGMENTO-
009500*    GANANCIA DE ETLVENTA (REGLAS R5/R6)
009600     05  WS-VTA-SEGMENTO            PIC X(12).
009700     05  WS-VTA-GANANCIA-EST        PIC S9(07)V99.
009800*    RELLENO DE CIERRE, AMPLIADO EN VTA-089 PARA DEJAR MARGEN A
009900*    FUTURAS AMPLIACIONES SIN CORRER EL RESTO DEL REGISTRO
010000     05  FILLER                     PIC X(08).
